000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : R. OSORIO (RHO)                                  *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* COPY-LIB    : SUMREC                                           *
000600* TIPO        : COPY DE ARCHIVO                                  *
000700* DESCRIPCION : LAYOUT DEL CORTE (CHECKPOINT) DE UNA CORRIDA.    *
000800*             : SE ESCRIBEN DOS POR CORRIDA: MID Y FINAL.        *
000900* ARCHIVOS    : SUMMOUT                   (LINE SEQUENTIAL)      *
001000* PROGRAMA(S) : PFSM1C01                                         *
001100******************************************************************
001200*         C A M B I O S   A   E S T E   C O P Y                  *
001300******************************************************************
001400* 14/03/1991 RHO 0000 VERSION ORIGINAL DEL LAYOUT.               *0000
001500* 11/09/2001 JLC T0812 AGREGADOS SUMR-PATRIMONIO-CASA Y          *T0812
001600*                      SUMR-VALOR-AUTO AL CORTE.                *
001700******************************************************************
001800 01  SUMR-REGISTRO.
001900     05  SUMR-ID                        PIC X(08).
002000     05  SUMR-TIPO-CORTE                PIC X(05).
002100         88  SUMR-ES-MEDIO                  VALUE 'MID  '.
002200         88  SUMR-ES-FINAL                   VALUE 'FINAL'.
002300     05  SUMR-MES                       PIC 9(04).
002400     05  SUMR-EFECTIVO                  PIC S9(09)V99.
002500     05  SUMR-PORTAFOLIO                PIC S9(09)V99.
002600     05  SUMR-DEUDA                     PIC S9(09)V99.
002700     05  SUMR-PATRIMONIO-NETO           PIC S9(09)V99.
002800     05  SUMR-PATRIMONIO-CASA           PIC S9(09)V99.
002900     05  SUMR-VALOR-AUTO                PIC S9(09)V99.
003000     05  FILLER                         PIC X(07).
003100*----------------------------------------------------------------
003200* VISTA ALTERNA DE LOS SEIS MONTOS DEL CORTE COMO TABLA, PARA
003300* LA IMPRESION DE LA LINEA DE TOTALES DEL REPORTE SIMRPT.
003400*----------------------------------------------------------------
003500 01  SUMR-MONTOS-R REDEFINES SUMR-REGISTRO.
003600     05  FILLER                         PIC X(17).
003700     05  SUMR-MONTO-ITEM                PIC S9(09)V99 OCCURS 6.
003800     05  FILLER                         PIC X(07).
