000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : R. OSORIO (RHO)                                  *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* COPY-LIB    : RPTLINE                                          *
000600* TIPO        : COPY DE IMPRESION                                *
000700* DESCRIPCION : UNA SOLA LINEA DE 132 COLUMNAS, VISTA DE CUATRO   *
000800*             : FORMAS SEGUN LA SECCION DEL REPORTE SIMRPT QUE SE*
000900*             : ESTA IMPRIMIENDO: ENCABEZADO, TEXTO (ECO DE      *
001000*             : ENTRADA / RECOMENDACIONES / EVENTOS), DETALLE    *
001100*             : MENSUAL, O CORTE (TOTALES MID/FINAL Y DE CORRIDA)*
001200* ARCHIVOS    : SIMRPT                    (LINE SEQUENTIAL/PRT)  *
001300* PROGRAMA(S) : PFSM1C01                                         *
001400******************************************************************
001500*         C A M B I O S   A   E S T E   C O P Y                  *
001600******************************************************************
001700* 14/03/1991 RHO 0000 VERSION ORIGINAL, SOLO ENCABEZADO Y DETALLE*0000
001800* 19/05/1995 RHO 0133 SE AGREGA LA VISTA RPTL-TEXTO PARA ECO DE  *0133
001900*                      ENTRADA, RECOMENDACIONES Y EVENTOS.       *
002000* 30/01/2002 JLC T0903 SE AGREGA LA VISTA RPTL-CORTE CON TABLA   *T0903
002100*                      DE MONTOS PARA LOS CORTES MID/FINAL.      *
002200******************************************************************
002300 01  RPTL-LINEA                         PIC X(132).
002400*----------------------------------------------------------------
002500*               V I S T A   D E   E N C A B E Z A D O
002600*----------------------------------------------------------------
002700 01  RPTL-ENCABEZADO REDEFINES RPTL-LINEA.
002800     05  FILLER                         PIC X(30).
002900     05  RPTL-ENC-TITULO                PIC X(40).
003000     05  FILLER                         PIC X(10).
003100     05  RPTL-ENC-SIMID                 PIC X(08).
003200     05  FILLER                         PIC X(44).
003300*----------------------------------------------------------------
003400*    V I S T A   D E   T E X T O   ( E N T R A D A / E V E N T O S)
003500*----------------------------------------------------------------
003600 01  RPTL-TEXTO REDEFINES RPTL-LINEA.
003700     05  RPTL-TXT-ETIQUETA              PIC X(12).
003800     05  RPTL-TXT-VALOR                 PIC X(118).
003900     05  FILLER                         PIC X(02).
004000*----------------------------------------------------------------
004100*               V I S T A   D E   D E T A L L E   M E N S U A L
004200*----------------------------------------------------------------
004300 01  RPTL-DETALLE REDEFINES RPTL-LINEA.
004400     05  RPTL-DET-MES                   PIC ZZZ9.
004500     05  FILLER                         PIC X(03).
004600     05  RPTL-DET-EFECTIVO               PIC ZZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                         PIC X(02).
004800     05  RPTL-DET-PORTAFOLIO             PIC ZZZ,ZZZ,ZZ9.99-.
004900     05  FILLER                         PIC X(02).
005000     05  RPTL-DET-DEUDA                  PIC ZZZ,ZZZ,ZZ9.99-.
005100     05  FILLER                         PIC X(02).
005200     05  RPTL-DET-PATRIMONIO             PIC ZZZ,ZZZ,ZZ9.99-.
005300     05  FILLER                         PIC X(59).
005400*----------------------------------------------------------------
005500* VISTA DE CORTE / TOTALES. LOS SEIS MONTOS SE MANEJAN COMO UNA
005600* TABLA PARA QUE LA RUTINA DE IMPRESION LOS RECORRA CON UN SOLO
005700* PERFORM VARYING (EFECTIVO, PORTAFOLIO, DEUDA, PATRIMONIO NETO,
005800* PATRIMONIO DE CASA Y VALOR DE AUTO, EN ESE ORDEN).
005900*----------------------------------------------------------------
006000 01  RPTL-CORTE REDEFINES RPTL-LINEA.
006100     05  RPTL-COR-ETIQUETA              PIC X(10).
006200     05  RPTL-COR-MONTO                 PIC ZZZ,ZZZ,ZZ9.99-
006300                                         OCCURS 6.
006400     05  FILLER                         PIC X(32).
