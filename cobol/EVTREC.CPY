000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : R. OSORIO (RHO)                                  *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* COPY-LIB    : EVTREC                                           *
000600* TIPO        : COPY DE ARCHIVO                                  *
000700* DESCRIPCION : LAYOUT DE EVENTOS DE VIDA Y RECOMENDACIONES DE   *
000800*             : AFORDABILIDAD. TRES RECOMENDACIONES (CASA, AUTO, *
000900*             : EDUCACION) Y DE CERO A TRES EVENTOS POR CORRIDA. *
001000* ARCHIVOS    : EVENTOUT                  (LINE SEQUENTIAL)      *
001100* PROGRAMA(S) : PFSM1C01                                         *
001200******************************************************************
001300*         C A M B I O S   A   E S T E   C O P Y                  *
001400******************************************************************
001500* 14/03/1991 RHO 0000 VERSION ORIGINAL DEL LAYOUT.               *0000
001600******************************************************************
001700 01  EVTR-REGISTRO.
001800     05  EVTR-ID                        PIC X(08).
001900     05  EVTR-TIPO-LINEA                PIC X(05).
002000         88  EVTR-ES-EVENTO                  VALUE 'EVENT'.
002100         88  EVTR-ES-RECOMENDACION           VALUE 'RECOM'.
002200     05  EVTR-MENSAJE                   PIC X(120).
002300     05  FILLER                         PIC X(07).
