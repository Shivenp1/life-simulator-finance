000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : R. OSORIO (RHO)                                  *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* COPY-LIB    : SIMPARM                                          *
000600* TIPO        : COPY DE ARCHIVO                                  *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE PARAMETROS DE UNA CORRIDA *
000800*             : DE SIMULACION. UN REGISTRO DE SIMPARMS ES UNA    *
000900*             : CORRIDA COMPLETA: SUELDO, GASTOS, INVERSION,     *
001000*             : PRESTAMO EXISTENTE Y LOS EVENTOS DE VIDA         *
001100*             : OPCIONALES (CASA, AUTO, COLEGIO).                *
001200* ARCHIVOS    : SIMPARMS                   (LINE SEQUENTIAL)     *
001300* PROGRAMA(S) : PFSM1C01                                         *
001400******************************************************************
001500*         C A M B I O S   A   E S T E   C O P Y                  *
001600******************************************************************
001700* 14/03/1991 RHO 0000 VERSION ORIGINAL DEL LAYOUT.               *0000
001800* 02/11/1998 RHO Y2K0 MES-* YA ERAN 9(04), NO SE TOCAN FECHAS.   *Y2K0
001900* 09/06/2004 JLC T1147 AGREGADOS CAMPOS DE PRESTAMO ESTUDIANTIL. *T1147
002000******************************************************************
002100 01  SIMP-REGISTRO.
002200*               I D E N T I F I C A C I O N   C O R R I D A
002300     05  SIMP-ID                        PIC X(08).
002400     05  SIMP-MESES                     PIC 9(04).
002500*               E F E C T I V O   E   I N V E R S I O N
002600     05  SIMP-EFECTIVO-INICIAL          PIC S9(09)V99.
002700     05  SIMP-INVERSION-MENSUAL         PIC S9(07)V99.
002800     05  SIMP-RETORNO-ANUAL             PIC S9(03)V99.
002900*               P R E S T A M O   E X I S T E N T E
003000     05  SIMP-PRESTAMO-SALDO            PIC S9(09)V99.
003100     05  SIMP-PRESTAMO-TASA-ANUAL       PIC S9(03)V99.
003200     05  SIMP-PRESTAMO-PAGO-MINIMO      PIC S9(07)V99.
003300     05  SIMP-PRESTAMO-PAGO-EXTRA       PIC S9(07)V99.
003400*               S U E L D O   Y   G A S T O S
003500     05  SIMP-SUELDO-ANUAL              PIC S9(09)V99.
003600     05  SIMP-GASTOS-MENSUALES          PIC S9(07)V99.
003700*               E V E N T O   C O M P R A   D E   C A S A
003800     05  SIMP-MES-COMPRA-CASA           PIC 9(04).
003900     05  SIMP-PRECIO-CASA               PIC S9(09)V99.
004000     05  SIMP-PCT-ENGANCHE-CASA         PIC S9(03)V99.
004100     05  SIMP-TASA-HIPOTECA             PIC S9(03)V99.
004200     05  SIMP-TASA-IMPUESTO-PREDIAL     PIC S9(03)V99.
004300     05  SIMP-PCT-MANTENIMIENTO-CASA    PIC S9(03)V99.
004400     05  SIMP-PCT-APRECIACION-CASA      PIC S9(03)V99.
004500*               E V E N T O   C O M P R A   D E   A U T O
004600     05  SIMP-MES-COMPRA-AUTO           PIC 9(04).
004700     05  SIMP-PRECIO-AUTO               PIC S9(09)V99.
004800     05  SIMP-PCT-ENGANCHE-AUTO         PIC S9(03)V99.
004900     05  SIMP-TASA-PRESTAMO-AUTO        PIC S9(03)V99.
005000     05  SIMP-PLAZO-PRESTAMO-AUTO       PIC 9(02).
005100     05  SIMP-SEGURO-AUTO-MENSUAL       PIC S9(05)V99.
005200     05  SIMP-GASOLINA-MENSUAL          PIC S9(05)V99.
005300     05  SIMP-MANTTO-AUTO-MENSUAL       PIC S9(05)V99.
005400*               E V E N T O   I N I C I O   D E   C O L E G I O
005500     05  SIMP-MES-INICIO-COLEGIO        PIC 9(04).
005600     05  SIMP-COSTO-COLEGIO             PIC S9(09)V99.
005700     05  SIMP-MONTO-PRESTAMO-ESTUDIANTIL
005800                                         PIC S9(09)V99.
005900     05  SIMP-TASA-PRESTAMO-ESTUDIANTIL PIC S9(03)V99.
006000     05  SIMP-PLAZO-PRESTAMO-ESTUDIANTIL
006100                                         PIC 9(02).
006200     05  FILLER                         PIC X(13).
