000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : R. OSORIO (RHO)                                  *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* COPY-LIB    : MONREC                                           *
000600* TIPO        : COPY DE ARCHIVO                                  *
000700* DESCRIPCION : LAYOUT DEL DETALLE MENSUAL. SE ESCRIBE UN        *
000800*             : REGISTRO POR CADA MES SIMULADO DE CADA CORRIDA.  *
000900* ARCHIVOS    : MONTHOUT                  (LINE SEQUENTIAL)      *
001000* PROGRAMA(S) : PFSM1C01                                         *
001100******************************************************************
001200*         C A M B I O S   A   E S T E   C O P Y                  *
001300******************************************************************
001400* 14/03/1991 RHO 0000 VERSION ORIGINAL DEL LAYOUT.               *0000
001500* 22/07/1999 RHO Y2K1 NARRATIVA AMPLIADA DE X(40) A X(80).       *Y2K1
001550* 04/09/2009 EEDR T1680 SE CORRIGE EL COMENTARIO DE LA VISTA     *T1680
001560*                      MONR-MONTOS-R: NO ES PARA REDONDEO, ES   *
001570*                      PARA EL PARRAFO QUE NORMALIZA EL SIGNO DE*
001580*                      LOS MONTOS QUE QUEDAN EN CERO ANTES DE   *
001590*                      ESCRIBIR MONTHOUT (VER LIMPIA-MONTOS-MES *
001600*                      EN PFSM1C01).                            *
001610******************************************************************
001700 01  MONR-REGISTRO.
001800     05  MONR-ID                        PIC X(08).
001900     05  MONR-MES                       PIC 9(04).
002000     05  MONR-EFECTIVO                  PIC S9(09)V99.
002100     05  MONR-PORTAFOLIO                PIC S9(09)V99.
002200     05  MONR-DEUDA                     PIC S9(09)V99.
002300     05  MONR-PATRIMONIO-NETO           PIC S9(09)V99.
002400     05  MONR-NARRATIVA                 PIC X(80).
002500     05  FILLER                         PIC X(04).
002600*----------------------------------------------------------------
002700* VISTA ALTERNA DE LOS CUATRO MONTOS DEL MES COMO TABLA. LA USA
002800* LIMPIA-MONTOS-MES EN PFSM1C01 PARA RECORRER LOS CUATRO CAMPOS
002850* CON UN SOLO PERFORM VARYING Y QUITARLES EL SIGNO NEGATIVO QUE
002860* ALGUNOS COMPILADORES DEJAN EN UN CAMPO DISPLAY CUANDO UNA
002870* RESTA DA EXACTAMENTE CERO (EL llamado "CERO NEGATIVO").
002900*----------------------------------------------------------------
003000 01  MONR-MONTOS-R REDEFINES MONR-REGISTRO.
003100     05  FILLER                         PIC X(12).
003200     05  MONR-MONTO-ITEM                PIC S9(09)V99 OCCURS 4.
003300     05  FILLER                         PIC X(84).
