000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ROBERTO OSORIO CASTILLO (RHO)                    *
000400* APLICACION  : SIMULADOR FINANCIERO PERSONAL                    *
000500* PROGRAMA    : PFSM1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN REGISTRO DE PARAMETROS POR CADA CORRIDA Y *
000800*             : SIMULA MES A MES EL EFECTIVO, EL PORTAFOLIO, LA  *
000900*             : CASA, EL AUTO, EL COLEGIO Y EL PRESTAMO          *
001000*             : EXISTENTE DEL CLIENTE. ESCRIBE EL DETALLE        *
001100*             : MENSUAL, LOS CORTES MID/FINAL, LOS EVENTOS DE    *
001200*             : VIDA, LAS RECOMENDACIONES DE AFORDABILIDAD Y UN  *
001300*             : REPORTE IMPRESO POR CORRIDA.                    *
001400* ARCHIVOS    : SIMPARMS=E, MONTHOUT=S, SUMMOUT=S, EVENTOUT=S,   *
001500*             : SIMRPT=S (TODOS LINE SEQUENTIAL)                 *
001600* ACCION (ES) : UNICA - NO RECIBE PARAMETROS DE ENTRADA POR JCL  *
001700* PROGRAMA(S) : NO APLICA (NO HACE CALL A OTROS MODULOS)         *
001800* INSTALADO   : 02/05/1991                                       *
001900* 
002000* EL PROGRAMA SE ENTREGA A PRODUCCION UN MES Y MEDIO DESPUES     *
002100* DE ESCRITO (14/03/1991) PORQUE LA PRIMERA VERSION PASO POR     *
002200* LAS PRUEBAS DE PARALELO DEL DEPARTAMENTO DE CALIDAD ANTES      *
002300* DE SUBIR AL AMBIENTE REAL.                                     *
002400******************************************************************
002500*        S I M U L A D O R   F I N A N C I E R O   P E R S O N A L
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.                     PFSM1C01.
002900 AUTHOR.                         ROBERTO OSORIO CASTILLO.
003000* 
003100* RHO ESCRIBIO LA VERSION ORIGINAL Y LA MANTUVO HASTA 1995;      *
003200* DE ALLI EN ADELANTE EL PROGRAMA PASO A JLC Y LUEGO A EEDR,     *
003300* AMBOS DEL MISMO GRUPO DE PLANIFICACION FINANCIERA (VER EL      *
003400* HISTORIAL DE CAMBIOS MAS ABAJO).                               *
003500 INSTALLATION.                   BANCO INDUSTRIAL - GERENCIA DE
003600                                  SISTEMAS, GUATEMALA.
003700 DATE-WRITTEN.                   14/03/1991.
003800 DATE-COMPILED.
003900 SECURITY.                       CONFIDENCIAL - USO INTERNO DEL
004000* LA INFORMACION DE SUELDO, PATRIMONIO Y DEUDA DEL CLIENTE QUE
004100* MANEJA ESTE PROGRAMA ES SENSIBLE; POR ESO LA CLASIFICACION
004200* DE SEGURIDAD RESTRINGE SU USO AL DEPARTAMENTO QUE LO
004300* SOLICITA.
004400                                  DEPARTAMENTO DE PLANIFICACION
004500                                  FINANCIERA.
004600******************************************************************
004700*         C A M B I O S   A   E S T E   P R O G R A M A           *
004800******************************************************************
004900* 14/03/1991 RHO 0000 VERSION ORIGINAL. SOLO CASA Y PRESTAMO     *0000
005000*                      EXISTENTE, SIN AUTO NI COLEGIO.          *
005100* 02/08/1992 RHO 0041 SE AGREGA EL EVENTO DE COMPRA DE AUTO Y SU *0041
005200*                      DEPRECIACION MENSUAL.                    *
005300* 19/01/1994 RHO 0077 SE AGREGA EL EVENTO DE INICIO DE COLEGIO Y *0077
005400*                      EL PRESTAMO ESTUDIANTIL.                 *
005500* 11/10/1995 RHO 0103 SE FACTORIZA CALCULA-AMORTIZACION PARA QUE *0103
005600*                      CASA, AUTO Y ESTUDIANTIL COMPARTAN LA     *
005700*                      MISMA FORMULA DE PAGO NIVELADO.           *
005800* 23/06/1997 JLC 0158 SE AGREGA EL REPORTE IMPRESO SIMRPT CON    *0158
005900*                      CONTROL BREAK POR CORRIDA.               *
006000* 09/02/1999 JLC Y2K2 REVISION DE CAMPOS DE FECHA Y MES; ESTE    *Y2K2
006100*                      PROGRAMA NO ALMACENA FECHAS CALENDARIO,   *
006200*                      SOLO NUMERO DE MES DE LA CORRIDA. SIN     *
006300*                      CAMBIOS NECESARIOS, SE DEJA CONSTANCIA.  *
006400* 14/05/2001 JLC T0704 SE AGREGA RECOMENDACION DE EDUCACION Y EL *T0704
006500*                      CORTE DE MEDIO PLAZO (MID).              *
006600* 07/11/2003 EEDR T1032 SE AGREGA EL GRAN TOTAL DE PATRIMONIO AL *T1032
006700*                      FINAL DEL REPORTE SIMRPT.                *
006800* 20/02/2008 EEDR T1533 SE CAMBIA LA IMPRESION DE DETALLE PARA   *T1533
006900*                      ESCRIBIR SOLO EL PRIMER MES, CADA MES 12 *
007000*                      Y EL ULTIMO MES DE LA CORRIDA.            *
007100* 03/09/2009 EEDR T1677 SE SACAN DE SUS GRUPOS 01 EL INTERRUPTOR *T1677
007200*                      DE EVENTO DEL MES, EL CONTADOR DE         *
007300*                      CORRIDAS Y EL TITULO DEL REPORTE; QUEDAN  *
007400*                      COMO 77 INDEPENDIENTES POR NORMA DEL      *
007500*                      DEPARTAMENTO PARA CAMPOS QUE NO SE        *
007600*                      REINICIALIZAN CON EL ESTADO DE CORRIDA.   *
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100* C01 ES EL CANAL DE CONTROL DE FORMULARIO QUE EL OPERADOR DE
008200* IMPRESION TIENE PROGRAMADO PARA SALTO DE PAGINA EN ESTE
008300* GRUPO DE APLICACIONES.
008400     C01 IS TOP-OF-FORM.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700* LOS NOMBRES LOGICOS (SIMPARMS, MONTHOUT, SUMMOUT, EVENTOUT,
008800* SIMRPT) SE RESUELVEN A DATASETS REALES EN EL JCL DEL PASO;
008900* EL PROGRAMA NO CONOCE NI NECESITA CONOCER LA RUTA FISICA.
009000     SELECT SIMPARMS ASSIGN TO SIMPARMS
009100* 
009200* LOS CINCO ARCHIVOS SON LINE SEQUENTIAL (TEXTO PLANO) PARA      *
009300* QUE LAS AREAS DE PLANEACION FINANCIERA Y AUDITORIA LOS         *
009400* PUEDAN REVISAR CON CUALQUIER EDITOR DE TEXTO, SIN NECESIDAD    *
009500* DE UN PROGRAMA DE EXTRACCION.                                  *
009600            ORGANIZATION  IS LINE SEQUENTIAL
009700            FILE STATUS   IS FS-SIMPARMS.
009800
009900     SELECT MONTHOUT ASSIGN TO MONTHOUT
010000            ORGANIZATION  IS LINE SEQUENTIAL
010100            FILE STATUS   IS FS-MONTHOUT.
010200
010300     SELECT SUMMOUT  ASSIGN TO SUMMOUT
010400            ORGANIZATION  IS LINE SEQUENTIAL
010500            FILE STATUS   IS FS-SUMMOUT.
010600
010700     SELECT EVENTOUT ASSIGN TO EVENTOUT
010800            ORGANIZATION  IS LINE SEQUENTIAL
010900            FILE STATUS   IS FS-EVENTOUT.
011000
011100     SELECT SIMRPT   ASSIGN TO SIMRPT
011200            ORGANIZATION  IS LINE SEQUENTIAL
011300            FILE STATUS   IS FS-SIMRPT.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700******************************************************************
011800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011900******************************************************************
012000*   PARAMETROS DE CADA CORRIDA DE SIMULACION (ENTRADA).
012100*   DETALLE MENSUAL DE CADA CORRIDA (SALIDA).
012200*   CORTES MID Y FINAL DE CADA CORRIDA (SALIDA).
012300*   EVENTOS DE VIDA Y RECOMENDACIONES (SALIDA).
012400*   REPORTE IMPRESO DE 132 COLUMNAS (SALIDA).
012500 FD  SIMPARMS.
012600* UN REGISTRO SIMPARMS = UNA CORRIDA DE SIMULACION.
012700     COPY SIMPARM.
012800 FD  MONTHOUT.
012900* UN REGISTRO MONTHOUT = UN MES SIMULADO DE UNA CORRIDA.
013000     COPY MONREC.
013100 FD  SUMMOUT.
013200* UN REGISTRO SUMMOUT = UN CORTE (MID O FINAL) DE UNA CORRIDA.
013300     COPY SUMREC.
013400 FD  EVENTOUT.
013500* UN REGISTRO EVENTOUT = UNA RECOMENDACION O UN EVENTO DE
013600* VIDA DE UNA CORRIDA.
013700     COPY EVTREC.
013800 FD  SIMRPT.
013900* SIMRPT ES EL REPORTE DE 132 COLUMNAS PARA EL ANALISTA; LAS
014000* OTRAS CUATRO SALIDAS SON PARA PROCESOS AGUAS ABAJO.
014100     COPY RPTLINE.
014200
014300 WORKING-STORAGE SECTION.
014400* EL ORDEN DE LOS GRUPOS SIGUE EL ORDEN EN QUE SE USAN EN EL
014500* FLUJO DEL PROGRAMA: PRIMERO CONTROL DE E/S, LUEGO ESTADO DE
014600* LA CORRIDA, LUEGO AREAS DE TRABAJO COMPARTIDAS, Y AL FINAL
014700* LAS AREAS DE IMPRESION Y CONTROL DE REPORTE.
014800******************************************************************
014900*           RECURSOS DE VALIDACION DE FILE-STATUS                *
015000******************************************************************
015100 01  WKS-FS-STATUS.
015200* UN CAMPO DE FILE STATUS POR ARCHIVO; TODOS SE VALIDAN CON
015300* NOT = 0 DESPUES DE CADA OPEN/READ/WRITE, NUNCA SE ASUME QUE
015400* UNA OPERACION DE E/S FUE EXITOSA.
015500     05  FS-SIMPARMS                PIC 9(02) VALUE ZEROS.
015600* DOS DIGITOS DE FILE STATUS ALCANZAN PARA LOS CODIGOS
015700* ESTANDAR DE COBOL (00, 10, 30, ...); ESTE PROGRAMA NO USA
015800* LOS CODIGOS EXTENDIDOS DE CUATRO DIGITOS.
015900     05  FS-MONTHOUT                PIC 9(02) VALUE ZEROS.
016000     05  FS-SUMMOUT                 PIC 9(02) VALUE ZEROS.
016100     05  FS-EVENTOUT                PIC 9(02) VALUE ZEROS.
016200     05  FS-SIMRPT                  PIC 9(02) VALUE ZEROS.
016300******************************************************************
016400*               I N T E R R U P T O R E S   D E   C O R R I D A  *
016500******************************************************************
016600 01  WKS-FLAGS.
016700* WKS-FIN-SIMPARMS CONTROLA EL CICLO DE CORRIDAS; LOS OTROS
016800* TRES CONTROLAN SI YA OCURRIO EL EVENTO DE CASA/AUTO/
016900* COLEGIO EN LA CORRIDA ACTUAL, PARA QUE TENENCIA-CASA Y
017000* TENENCIA-AUTO SEPAN SI YA HAY ALGO QUE AMORTIZAR.
017100     05  WKS-FIN-SIMPARMS           PIC 9(01) VALUE 0.
017200         88  FIN-SIMPARMS                      VALUE 1.
017300     05  WKS-CASA-COMPRADA          PIC 9(01) VALUE 0.
017400         88  CASA-COMPRADA                     VALUE 1.
017500     05  WKS-AUTO-COMPRADO          PIC 9(01) VALUE 0.
017600         88  AUTO-COMPRADO                     VALUE 1.
017700     05  WKS-COLEGIO-INICIADO       PIC 9(01) VALUE 0.
017800         88  COLEGIO-INICIADO                  VALUE 1.
017900******************************************************************
018000*     INTERRUPTOR DE UN SOLO USO DEL MES EN CURSO. NO FORMA      *
018100*     PARTE DEL ESTADO QUE PERSISTE ENTRE MESES, POR ESO SE      *
018200*     DEJA COMO 77 INDEPENDIENTE Y NO DENTRO DE WKS-FLAGS.       *
018300******************************************************************
018400 77  WKS-HUBO-EVENTO-MES            PIC 9(01) VALUE 0.
018500     88  HUBO-EVENTO-EN-MES                    VALUE 1.
018600******************************************************************
018700*          CONTADORES Y SUBINDICES (TODOS BINARIOS, ERA COBOL)   *
018800******************************************************************
018900 01  WKS-CONTADORES.
019000* WKS-I SE USA EN ESCRIBE-UN-EVENTO; WKS-J SE USA EN
019100* IMPRIME-UN-MONTO-CORTE Y EN LIMPIA-MONTOS-MES (LOS DOS
019200* PERFORM VARYING NUNCA SE ANIDAN, ASI QUE COMPARTEN EL
019300* MISMO SUBINDICE SIN RIESGO). EL RESTO SON CONTADORES Y
019400* VARIABLES DE TRABAJO DEL CICLO DE MESES.
019500     05  WKS-I                      PIC 9(04) COMP-5 VALUE 0.
019600     05  WKS-J                      PIC 9(04) COMP-5 VALUE 0.
019700     05  WKS-MES-ACTUAL             PIC 9(04) COMP-5 VALUE 0.
019800     05  WKS-MES-MEDIO              PIC 9(04) COMP-5 VALUE 0.
019900     05  WKS-MES-DIV-AUX            PIC 9(04) COMP-5 VALUE 0.
020000     05  WKS-MES-MOD-12             PIC 9(04) COMP-5 VALUE 0.
020100     05  WKS-NUM-EVENTOS            PIC 9(02) COMP-5 VALUE 0.
020200******************************************************************
020300*     CONTADOR DE CORRIDAS PROCESADAS EN EL JOB. VIVE APARTE DE  *
020400*     WKS-CONTADORES PORQUE NO SE REINICIA EN INICIALIZA-CORRIDA.*
020500******************************************************************
020600 77  WKS-CONTADOR-CORRIDAS          PIC 9(05) COMP-5 VALUE 0.
020700******************************************************************
020800*          TABLA DE EVENTOS DE VIDA ACUMULADOS DE LA CORRIDA     *
020900******************************************************************
021000 01  WKS-TABLA-EVENTOS.
021100* OCCURS 3: CASA, AUTO Y COLEGIO SON LOS UNICOS TRES EVENTOS
021200* POSIBLES EN UNA CORRIDA, ASI QUE TRES ES EL MAXIMO QUE ESTA
021300* TABLA NECESITA GUARDAR.
021400     05  WKS-EVENTO-MSG             PIC X(120) OCCURS 3 TIMES.
021500* CADA MENSAJE ES TEXTO LIBRE ARMADO CON STRING EN EL PARRAFO
021600* DE EVENTO CORRESPONDIENTE (EVENTO-COMPRA-CASA, EVENTO-
021700* COMPRA-AUTO, EVENTO-INICIO-COLEGIO) Y SE VACIA A EVENTOUT Y
021800* AL REPORTE SOLO AL FINAL DE LA CORRIDA, EN ESCRIBE-EVENTOS.
021900* NO HAY CAMPO PARALELO QUE DIGA CUANTOS DE LOS TRES YA SE
022000* USARON: ESE CONTEO LO LLEVA WKS-NUM-EVENTOS, EN WKS-
022100* CONTADORES.
022200******************************************************************
022300*               E S T A D O   D E   L A   C O R R I D A          *
022400******************************************************************
022500 01  WKS-ESTADO-CORRIDA.
022600* 
022700* GRUPO MAS GRANDE DE WORKING-STORAGE: TODO LO QUE CAMBIA MES    *
022800* A MES DENTRO DE UNA CORRIDA VIVE AQUI, PARA QUE UN SOLO        *
022900* MOVE ZEROS EN INICIALIZA-CORRIDA LO DEJE TODO LIMPIO AL        *
023000* EMPEZAR LA SIGUIENTE CORRIDA.                                  *
023100*               EFECTIVO, PORTAFOLIO, SUELDO
023200     05  WKS-EFECTIVO               PIC S9(09)V99 VALUE 0.
023300     05  WKS-PORTAFOLIO             PIC S9(09)V99 VALUE 0.
023400     05  WKS-INGRESO-MENSUAL        PIC S9(09)V99 VALUE 0.
023500     05  WKS-RETORNO-MENSUAL        PIC S9(01)V9(06) VALUE 0.
023600* EL RETORNO ANUAL DE SIMPARM VIENE COMO PORCENTAJE ENTERO; SE
023700* CONVIERTE A TASA MENSUAL DECIMAL UNA SOLA VEZ, EN
023800* INICIALIZA-CORRIDA, PARA NO REPETIR LA DIVISION ENTRE 1200
023900* CADA MES.
024000*               PRESTAMO EXISTENTE
024100     05  WKS-PRESTAMO-SALDO         PIC S9(09)V99 VALUE 0.
024200* A DIFERENCIA DEL SALDO DE HIPOTECA Y DEL SALDO DE AUTO, ESTE
024300* SALDO NO NACE DE UN EVENTO DENTRO DE LA CORRIDA: YA EXISTE
024400* DESDE EL MES 1 PORQUE VIENE DE SIMP-PRESTAMO-SALDO EN
024500* SIMPARM.
024600     05  WKS-PRESTAMO-TASA-MENSUAL  PIC S9(01)V9(06) VALUE 0.
024700* MISMA CONVERSION ANUAL-A-MENSUAL QUE WKS-RETORNO-MENSUAL,
024800* PARA LA TASA DEL PRESTAMO EXISTENTE.
024900*               CASA
025000     05  WKS-CASA-VALOR             PIC S9(09)V99 VALUE 0.
025100* VALOR DE MERCADO DE LA CASA, DISTINTO DE WKS-CASA-
025200* PATRIMONIO (VALOR MENOS SALDO DE HIPOTECA PENDIENTE).
025300     05  WKS-CASA-ENGANCHE          PIC S9(09)V99 VALUE 0.
025400* EL ENGANCHE SE GUARDA COMO PATRIMONIO INICIAL DE LA CASA
025500* (WKS-CASA-PATRIMONIO) EN EL MISMO MES DE LA COMPRA; DE ALLI
025600* EN ADELANTE WKS-CASA-ENGANCHE YA NO SE VUELVE A USAR EN LA
025700* CORRIDA.
025800     05  WKS-CASA-SALDO-HIPOTECA    PIC S9(09)V99 VALUE 0.
025900* BAJA CADA MES EN TENENCIA-CASA POR EL PRINCIPAL DE LA CUOTA;
026000* SE PROTEGE CONTRA QUEDAR NEGATIVO EN EL MES EN QUE SE
026100* LIQUIDA LA HIPOTECA.
026200     05  WKS-CASA-PATRIMONIO        PIC S9(09)V99 VALUE 0.
026300* WKS-CASA-PATRIMONIO ES EL VALOR LIBRE DE GRAVAMEN DE LA
026400* CASA; ES EL QUE ENTRA A CALCULA-PATRIMONIO-NETO, NO WKS-
026500* CASA-VALOR.
026600     05  WKS-CASA-COSTO-MENSUAL     PIC S9(07)V99 VALUE 0.
026700* LA CUOTA MENSUAL DE LA CASA (CAPITAL + INTERES + PREDIAL +
026800* MANTENIMIENTO) SE CALCULA UNA SOLA VEZ, EN CALCULA-COSTO-
026900* VIVIENDA, Y SE GUARDA AQUI PARA QUE TENENCIA-CASA LA USE
027000* TODOS LOS MESES.
027100     05  WKS-CASA-TASA-MENSUAL      PIC S9(01)V9(06) VALUE 0.
027200     05  WKS-CASA-APREC-MENSUAL     PIC S9(01)V9(06) VALUE 0.
027300*               AUTO
027400     05  WKS-AUTO-VALOR             PIC S9(09)V99 VALUE 0.
027500* A DIFERENCIA DE LA CASA, EL VALOR DEL AUTO SE USA DIRECTO EN
027600* CALCULA-PATRIMONIO-NETO (EL AUTO NO TIENE UN CAMPO DE
027700* "PATRIMONIO" SEPARADO COMO LA CASA).
027800     05  WKS-AUTO-ENGANCHE          PIC S9(09)V99 VALUE 0.
027900* EL ENGANCHE DEL AUTO, IGUAL QUE EL DE LA CASA, SOLO SE USA
028000* EN EL MES DE LA COMPRA; NO SE VUELVE A REFERENCIAR DESPUES.
028100     05  WKS-AUTO-SALDO-PRESTAMO    PIC S9(09)V99 VALUE 0.
028200* SALDO DEL PRESTAMO DE AUTO, INDEPENDIENTE DEL SALDO DE
028300* HIPOTECA Y DEL SALDO ESTUDIANTIL; CADA UNO SE AMORTIZA POR
028400* SEPARADO, CON SU PROPIA TASA Y PLAZO.
028500     05  WKS-AUTO-COSTO-MENSUAL     PIC S9(07)V99 VALUE 0.
028600* MISMA IDEA QUE WKS-CASA-COSTO-MENSUAL, PERO PARA EL AUTO
028700* (CAPITAL + INTERES + SEGURO + GASOLINA + MANTENIMIENTO).
028800     05  WKS-AUTO-TASA-MENSUAL      PIC S9(01)V9(06) VALUE 0.
028900*               COLEGIO / PRESTAMO ESTUDIANTIL
029000     05  WKS-ESTUDIANTIL-SALDO      PIC S9(09)V99 VALUE 0.
029100* EN CERO HASTA QUE EVENTO-INICIO-COLEGIO LO LLENA CON EL
029200* MONTO COMPLETO DEL PRESTAMO; DE ALLI EN ADELANTE PAGO-
029300* PRESTAMO-ESTUDIANTIL LO VA REDUCIENDO CADA MES.
029400     05  WKS-ESTUDIANTIL-PAGO       PIC S9(07)V99 VALUE 0.
029500* EL PAGO DEL PRESTAMO ESTUDIANTIL SE CALCULA UNA SOLA VEZ, EN
029600* EVENTO-INICIO-COLEGIO, Y SE GUARDA AQUI PARA QUE PAGO-
029700* PRESTAMO-ESTUDIANTIL LO USE TODOS LOS MESES SIN RECALCULAR.
029800     05  WKS-ESTUDIANTIL-TASA-MENSUAL
029900                                    PIC S9(01)V9(06) VALUE 0.
030000*               PATRIMONIO NETO Y NARRATIVA DEL MES
030100     05  WKS-PATRIMONIO-NETO        PIC S9(09)V99 VALUE 0.
030200* PATRIMONIO NETO SE RECALCULA CADA MES EN CALCULA-
030300* PATRIMONIO-NETO; SE GUARDA AQUI (Y NO SOLO EN UN CAMPO DE
030400* SALIDA) PORQUE LO USAN VARIOS PARRAFOS POSTERIORES DEL
030500* MISMO MES (GUARDA-CORTE-MEDIO, ESCRIBE-DETALLE-MES).
030600     05  WKS-NARRATIVA-MES          PIC X(80) VALUE SPACES.
030700* LA NARRATIVA ES TEXTO LIBRE EN INGLES (CONVENCION DE ESTE
030800* PROGRAMA DESDE LA VERSION ORIGINAL, PARA QUE LOS REPORTES Y
030900* ARCHIVOS DE SALIDA SEAN LEGIBLES POR EL SISTEMA DE
031000* CONSOLIDACION REGIONAL); SE REINICIA A "NORMAL MONTH" AL
031100* EMPEZAR CADA MES Y SOLO UN EVENTO O LA FALTA DE EFECTIVO
031200* PARA INVERTIR LA CAMBIAN.
031300*               VALORES INTERMEDIOS DEL MES (SE REUTILIZAN)
031400     05  WKS-INTERES-MES            PIC S9(09)V99 VALUE 0.
031500* ESTOS CUATRO CAMPOS (INTERES, PRINCIPAL, PAGO PROGRAMADO,
031600* PAGO REAL) SON AREA DE TRABAJO COMPARTIDA: CADA REGLA DE
031700* TENENCIA/PAGO LOS LLENA Y LOS CONSUME DENTRO DE SU PROPIO
031800* PARRAFO ANTES DE QUE LA SIGUIENTE REGLA LOS VUELVA A USAR.
031900     05  WKS-PRINCIPAL-MES          PIC S9(09)V99 VALUE 0.
032000     05  WKS-PAGO-PROGRAMADO        PIC S9(09)V99 VALUE 0.
032100* WKS-PAGO-PROGRAMADO Y WKS-PAGO-REAL SON DISTINTOS: EL
032200* PROGRAMADO ES LO QUE SIMPARM PIDE PAGAR (MINIMO + EXTRA); EL
032300* REAL ES LO QUE REALMENTE SE DESCUENTA DEL EFECTIVO, QUE
032400* PUEDE SER MENOR SI EL SALDO YA ESTA CASI LIQUIDADO.
032500     05  WKS-PAGO-REAL              PIC S9(09)V99 VALUE 0.
032600*               COPIA DEL CORTE MEDIO (SE TOMA EN WKS-MES-MEDIO)
032700     05  WKS-CORTE-MEDIO-EFECTIVO   PIC S9(09)V99 VALUE 0.
032800* ESTOS SEIS CAMPOS SON COPIA CONGELADA DEL ESTADO EN EL MES
032900* DE CORTE MEDIO; SIN ELLOS, PARA EL MOMENTO EN QUE ESCRIBE-
033000* CORTES LOS NECESITA (AL TERMINAR TODOS LOS MESES) EL ESTADO
033100* YA SERIA EL DEL ULTIMO MES, NO EL DEL MES MEDIO.
033200     05  WKS-CORTE-MEDIO-PORTAFOLIO PIC S9(09)V99 VALUE 0.
033300     05  WKS-CORTE-MEDIO-DEUDA      PIC S9(09)V99 VALUE 0.
033400     05  WKS-CORTE-MEDIO-PATRIMONIO PIC S9(09)V99 VALUE 0.
033500     05  WKS-CORTE-MEDIO-CASA       PIC S9(09)V99 VALUE 0.
033600     05  WKS-CORTE-MEDIO-AUTO       PIC S9(09)V99 VALUE 0.
033700******************************************************************
033800*     AREA COMPARTIDA DEL CALCULO DE PAGO NIVELADO (AMORTIZACION)*
033900*     LA USAN CASA, AUTO Y PRESTAMO ESTUDIANTIL, UNO A LA VEZ.   *
034000******************************************************************
034100 01  WKS-AMORTIZACION.
034200* 
034300* ESTA AREA SE REUTILIZA TRES VECES POR CORRIDA COMO MAXIMO      *
034400* (CASA, AUTO, ESTUDIANTIL), PERO NUNCA DOS A LA VEZ -- CADA     *
034500* EVENTO DE COMPRA/INICIO LA LLENA, LLAMA A CALCULA-             *
034600* AMORTIZACION, Y LEE EL RESULTADO ANTES DE QUE EL SIGUIENTE     *
034700* EVENTO (SI LO HAY) LA VUELVA A USAR.                           *
034800     05  WKS-AMORT-PRINCIPAL        PIC S9(09)V99 VALUE 0.
034900     05  WKS-AMORT-TASA-MENSUAL     PIC S9(01)V9(08) VALUE 0.
035000     05  WKS-AMORT-PLAZO-MESES      PIC 9(04) COMP-5 VALUE 0.
035100     05  WKS-AMORT-FACTOR           PIC S9(05)V9(08) VALUE 0.
035200     05  WKS-AMORT-PAGO             PIC S9(07)V99 VALUE 0.
035300******************************************************************
035400*               A R E A   D E   R E C O M E N D A C I O N E S    *
035500******************************************************************
035600 01  WKS-RECOMENDACIONES.
035700* AREA DE TRABAJO DE GENERA-RECOMENDACIONES Y SUS TRES
035800* EVALUA-*; NO SE REINICIALIZA DENTRO DEL CICLO DE MESES
035900* PORQUE LAS RECOMENDACIONES SE CALCULAN UNA SOLA VEZ POR
036000* CORRIDA.
036100     05  WKS-CASA-MAX-AFORDABLE     PIC S9(10)V99 VALUE 0.
036200     05  WKS-AUTO-MAX-AFORDABLE     PIC S9(09)V99 VALUE 0.
036300     05  WKS-SUELDO-NETO-MENSUAL    PIC S9(09)V99 VALUE 0.
036400     05  WKS-EDU-MAX-PAGO           PIC S9(09)V99 VALUE 0.
036500     05  WKS-EDU-PAGO-ESTIMADO      PIC S9(09)V99 VALUE 0.
036600     05  WKS-MENSAJE-RECOM          PIC X(120) VALUE SPACES.
036700     05  WKS-MENSAJE-EVENTO         PIC X(120) VALUE SPACES.
036800* WKS-MENSAJE-RECOM ES USADO POR LAS EVALUA-*; WKS-MENSAJE-
036900* EVENTO ES USADO POR LAS REGLAS DE COMPRA/INICIO; AMBOS SE
037000* TRASIEGAN A EVTR-MENSAJE AL GRABAR.
037100******************************************************************
037200*               C A M P O S   E D I T A D O S   D E   M E N S A J E
037300******************************************************************
037400 01  WKS-CAMPOS-EDITADOS.
037500* DOS FORMATOS DE MONTO EDITADO (CON Y SIN COMAS DE MILLAR)
037600* PORQUE ALGUNOS MENSAJES DE TEXTO SON MAS ANGOSTOS QUE
037700* OTROS Y NO ALCANZA EL FORMATO CON COMAS.
037800* TODOS ESTOS CAMPOS SON SOLO DE SALIDA (PARA STRING); NINGUNO
037900* SE USA EN UNA COMPARACION NI EN UN CALCULO.
038000     05  WKS-MONTO-EDITADO          PIC ZZZ,ZZZ,ZZ9.99-.
038100* WKS-MONTO-EDITADO LLEVA COMAS DE MILLAR (PARA MONTOS
038200* GRANDES COMO EFECTIVO O PRECIO DE CASA); WKS-MONTO-EDITADO-B
038300* NO LAS LLEVA, PARA QUE CALCE EN MENSAJES MAS ANGOSTOS COMO
038400* EL DE EVALUA-CASA.
038500     05  WKS-MONTO-EDITADO-B        PIC Z(9)9.99-.
038600     05  WKS-NUM-EDITADO-4          PIC ZZZ9.
038700* ESTOS CAMPOS EDITADOS EXISTEN SOLO PARA CONSTRUIR TEXTO CON
038800* STRING; NINGUNO SE GRABA EN UN ARCHIVO DE SALIDA, SOLO
038900* ALIMENTAN WKS-MENSAJE-RECOM, WKS-MENSAJE-EVENTO O
039000* WKS-AUX-VALOR.
039100******************************************************************
039200*               A R E A   D E   I M P R E S I O N   A U X I L I A R
039300******************************************************************
039400 01  WKS-LINEA-TEXTO-AUX.
039500* SE LLENA ANTES DE CADA PERFORM IMPRIME-LINEA-TEXTO; NO SE
039600* REINICIALIZA ENTRE LLAMADAS PORQUE CADA LLAMADA SOBRE-
039700* ESCRIBE AMBOS CAMPOS ANTES DE IMPRIMIR.
039800     05  WKS-AUX-ETIQUETA           PIC X(12) VALUE SPACES.
039900* LA ETIQUETA ES CORTA (12 POSICIONES) PORQUE SOLO LLEVA UNA
040000* PALABRA CLAVE COMO "MONTHS:" O "SALARY:"; EL VALOR LLEVA EL
040100* RESTO DEL ANCHO DE LA LINEA.
040200     05  WKS-AUX-VALOR              PIC X(118) VALUE SPACES.
040300* AREA COMUN DE IMPRESION DE UNA LINEA DE TEXTO (ETIQUETA +
040400* VALOR); LA USAN IMPRIME-ECO-ENTRADA, ESCRIBE-RECOMENDACION
040500* Y ESCRIBE-UN-EVENTO A TRAVES DE IMPRIME-LINEA-TEXTO.
040600******************************************************************
040700*               T I T U L O S   Y   T O T A L   G E N E R A L    *
040800******************************************************************
040900*     TITULO FIJO DEL REPORTE SIMRPT. CONSTANTE DURANTE TODO EL  *
041000*     JOB, SE DEJA COMO 77 INDEPENDIENTE (NO ES PARTE DEL ESTADO *
041100*     DE CORRIDA QUE SE REINICIALIZA EN INICIALIZA-CORRIDA).     *
041200******************************************************************
041300 77  WKS-TITULO-REPORTE             PIC X(40) VALUE
041400     'SIMULADOR FINANCIERO PERSONAL - SIMRPT'.
041500 01  WKS-CONTROL-REPORTE.
041600* UNICO GRUPO DE CONTROL QUE SOBREVIVE A TODAS LAS CORRIDAS
041700* DEL JOB; POR ESO NO SE TOCA EN INICIALIZA-CORRIDA.
041800     05  WKS-TOTAL-PATRIMONIO-GENERAL
041900* UNICO CAMPO DE ESTE GRUPO; SE DEJA COMO 01 (Y NO COMO 77)
042000* PORQUE EL ESTANDAR DEL DEPARTAMENTO RESERVA 01 PARA AREAS
042100* QUE AGRUPAN "CONTROL DE REPORTE", INDEPENDIENTEMENTE DE
042200* CUANTOS CAMPOS TENGAN.
042300                                    PIC S9(11)V99 VALUE 0.
042400******************************************************************
042500 PROCEDURE DIVISION.
042600******************************************************************
042700*               S E C C I O N    P R I N C I P A L
042800******************************************************************
042900 000-PROCESO-PRINCIPAL SECTION.
043000* SECCION PRINCIPAL DEL PROGRAMA. DESCRIBE, EN CINCO LINEAS,     *
043100* TODO EL FLUJO DEL JOB: ABRIR, LEER LA PRIMERA CORRIDA,         *
043200* PROCESAR CORRIDAS HASTA FIN DE ARCHIVO, IMPRIMIR EL GRAN       *
043300* TOTAL Y CERRAR. TODA LA COMPLEJIDAD DEL NEGOCIO VIVE EN        *
043400* LOS PARRAFOS LLAMADOS DESDE AQUI, NUNCA EN ESTA SECCION.       *
043500     PERFORM APERTURA-ARCHIVOS     THRU APERTURA-ARCHIVOS-E
043600     PERFORM LEE-SIMPARMS          THRU LEE-SIMPARMS-E
043700     PERFORM PROCESA-CORRIDA       THRU PROCESA-CORRIDA-E
043800         UNTIL FIN-SIMPARMS
043900     PERFORM IMPRIME-TOTAL-GENERAL THRU IMPRIME-TOTAL-GENERAL-E
044000     PERFORM CIERRA-ARCHIVOS       THRU CIERRA-ARCHIVOS-E
044100     STOP RUN.
044200* 
044300* ESTE PARRAFO ES EL UNICO PUNTO DE ENTRADA DEL JOB. NO RECIBE   *
044400* PARAMETROS DE JCL NI DE SYSIN: LA CORRIDA COMPLETA (CUANTAS    *
044500* SIMULACIONES Y CON QUE DATOS) VIENE DADA POR CUANTOS           *
044600* REGISTROS TRAIGA SIMPARMS, UNO POR CLIENTE/ESCENARIO A         *
044700* SIMULAR. EL CICLO PERFORM ... UNTIL FIN-SIMPARMS TERMINA       *
044800* CUANDO LEE-SIMPARMS ENCUENTRA FIN DE ARCHIVO, NO CUANDO SE     *
044900* CUMPLE UN NUMERO FIJO DE CORRIDAS.                             *
045000 000-PROCESO-PRINCIPAL-E. EXIT.
045100
045200******************************************************************
045300*               A P E R T U R A   D E   A R C H I V O S          *
045400******************************************************************
045500 APERTURA-ARCHIVOS SECTION.
045600* EL ARCHIVO DE ENTRADA SE ABRE SOLO (OPEN INPUT) ANTES DE LOS
045700* DE SALIDA PORQUE SI SIMPARMS NO EXISTE O ESTA VACIO NO TIENE
045800* SENTIDO CREAR LOS CUATRO ARCHIVOS DE SALIDA Y DEJARLOS A
045900* CERO REGISTROS; EL ABORT SE DA ANTES DE TOCAR DISCO DE MAS.
046000     OPEN INPUT  SIMPARMS
046100     IF FS-SIMPARMS NOT = 0
046200        DISPLAY '>>> ERROR ABRIENDO SIMPARMS. STATUS: '
046300                FS-SIMPARMS
046400        GO TO APERTURA-ARCHIVOS-ABORTA
046500     END-IF
046600     OPEN OUTPUT MONTHOUT SUMMOUT EVENTOUT SIMRPT
046700     IF FS-MONTHOUT NOT = 0 OR FS-SUMMOUT NOT = 0 OR
046800        FS-EVENTOUT NOT = 0 OR FS-SIMRPT  NOT = 0
046900        DISPLAY '>>> ERROR ABRIENDO ARCHIVOS DE SALIDA <<<'
047000        GO TO APERTURA-ARCHIVOS-ABORTA
047100     END-IF
047200     GO TO APERTURA-ARCHIVOS-E.
047300 APERTURA-ARCHIVOS-ABORTA.
047400* RETURN-CODE 91 ES EL CODIGO QUE EL DEPARTAMENTO DE OPERACION
047500* DE JOBS RECONOCE COMO "ERROR DE APERTURA DE ARCHIVOS" EN EL
047600* CUADRO DE CODIGOS DE ESTE GRUPO DE APLICACIONES; EL JOB
047700* CONTROL LO USA PARA DECIDIR SI SE CORRE EL SIGUIENTE PASO.
047800     MOVE 91 TO RETURN-CODE
047900     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
048000     STOP RUN.
048100 APERTURA-ARCHIVOS-E. EXIT.
048200
048300******************************************************************
048400*               L E C T U R A   D E   P A R A M E T R O S        *
048500******************************************************************
048600 LEE-SIMPARMS SECTION.
048700* CADA READ TRAE UNA CORRIDA COMPLETA (UN CLIENTE, UN JUEGO DE
048800* SUPUESTOS). AL LLEGAR A FIN DE ARCHIVO SE PRENDE EL
048900* INTERRUPTOR FIN-SIMPARMS, QUE ES LA CONDICION DE SALIDA DEL
049000* PERFORM ... UNTIL DE 000-PROCESO-PRINCIPAL. ESTE MISMO
049100* PARRAFO SE VUELVE A INVOCAR AL FINAL DE PROCESA-CORRIDA PARA
049200* TRAER LA SIGUIENTE CORRIDA (LECTURA ANTICIPADA, "READ AHEAD").
049300* LECTURA ANTICIPADA ("READ AHEAD"): LA PRIMERA LLAMADA VIENE    *
049400* DE 000-PROCESO-PRINCIPAL ANTES DE ENTRAR AL CICLO DE           *
049500* CORRIDAS; LAS SIGUIENTES VIENEN DEL FINAL DE PROCESA-          *
049600* CORRIDA. ASI EL PERFORM ... UNTIL FIN-SIMPARMS DE 000-         *
049700* PROCESO-PRINCIPAL SIEMPRE SABE, ANTES DE ENTRAR A PROCESAR,    *
049800* SI HAY O NO UNA CORRIDA MAS QUE HACER.                         *
049900     READ SIMPARMS
050000         AT END
050100             MOVE 1 TO WKS-FIN-SIMPARMS
050200     END-READ.
050300 LEE-SIMPARMS-E. EXIT.
050400
050500******************************************************************
050600*               P R O C E S A   U N A   C O R R I D A            *
050700******************************************************************
050800 PROCESA-CORRIDA SECTION.
050900* ORDEN FIJO DE LOS PASOS DE UNA CORRIDA, SIN IMPORTAR LOS
051000* DATOS: 1) SE INICIALIZA EL ESTADO, 2) SE GENERAN LAS TRES
051100* RECOMENDACIONES DE AFORDABILIDAD (SIEMPRE ANTES DE MOVER UN
051200* SOLO MES, PORQUE SON SOBRE LA SITUACION DE ENTRADA, NO SOBRE
051300* EL RESULTADO DE LA SIMULACION), 3) SE SIMULA MES A MES,
051400* 4) SE ESCRIBEN LOS CORTES Y LOS EVENTOS ACUMULADOS, Y
051500* 5) SE IMPRIME EL TOTAL DE LA CORRIDA ANTES DE TRAER LA
051600* SIGUIENTE. EL CONTADOR WKS-CONTADOR-CORRIDAS (77 INDEPEN-
051700* DIENTE, CAMBIO T1677) SE INCREMENTA AQUI PORQUE ES EL UNICO
051800* LUGAR DONDE SE SABE QUE EMPEZO UNA CORRIDA NUEVA.
051900* LLAMADA UNA VEZ POR CADA REGISTRO DE SIMPARMS, DESDE EL        *
052000* PERFORM ... UNTIL FIN-SIMPARMS DE 000-PROCESO-PRINCIPAL.       *
052100     ADD  1 TO WKS-CONTADOR-CORRIDAS
052200     PERFORM INICIALIZA-CORRIDA       THRU INICIALIZA-CORRIDA-E
052300     PERFORM GENERA-RECOMENDACIONES   THRU
052400             GENERA-RECOMENDACIONES-E
052500     PERFORM PROCESA-MESES            THRU PROCESA-MESES-E
052600     PERFORM ESCRIBE-CORTES           THRU ESCRIBE-CORTES-E
052700     PERFORM ESCRIBE-EVENTOS          THRU ESCRIBE-EVENTOS-E
052800     PERFORM IMPRIME-TOTAL-CORRIDA    THRU
052900             IMPRIME-TOTAL-CORRIDA-E
053000     PERFORM LEE-SIMPARMS             THRU LEE-SIMPARMS-E.
053100 PROCESA-CORRIDA-E. EXIT.
053200
053300******************************************************************
053400*     I N I C I A L I Z A   E S T A D O   D E   L A   C O R R I D A
053500******************************************************************
053600 INICIALIZA-CORRIDA SECTION.
053700* SE PONE EN CERO TODO WKS-ESTADO-CORRIDA (GROUP MOVE) Y LOS
053800* INTERRUPTORES DE EVENTOS COMPRADOS, PARA QUE NINGUN DATO DE
053900* LA CORRIDA ANTERIOR SOBREVIVA A LA SIGUIENTE. OBSERVESE QUE
054000* WKS-CONTADOR-CORRIDAS Y WKS-TITULO-REPORTE NO SE TOCAN AQUI:
054100* POR ESO SE SACARON A 77 INDEPENDIENTES (VER CAMBIO T1677), EL
054200* PRIMERO PORQUE ES UN ACUMULADOR DE TODO EL JOB Y EL SEGUNDO
054300* PORQUE ES UNA CONSTANTE, NO ESTADO DE CORRIDA.
054400* EL FACTOR 0.76 APROXIMA EL SUELDO NETO DESPUES DE ISR Y
054500* DESCUENTOS DE LEY PARA ESTE TIPO DE CLIENTE (VER EVALUA-
054600* EDUCACION, QUE USA EL MISMO FACTOR). EL CORTE MEDIO SE FIJA
054700* EN SIMP-MESES / 2 Y SE PROTEGE CONTRA CORRIDAS DE 1 MES
054800* (DIVISION ENTERA DARIA CERO, LO QUE NUNCA CALZA CON
054900* WKS-MES-ACTUAL).
055000* PRIMER PARRAFO QUE LLAMA PROCESA-CORRIDA PARA CADA             *
055100* REGISTRO NUEVO DE SIMPARMS.                                    *
055200     MOVE ZEROS TO WKS-ESTADO-CORRIDA
055300     MOVE 0     TO WKS-CASA-COMPRADA  WKS-AUTO-COMPRADO
055400                   WKS-COLEGIO-INICIADO WKS-NUM-EVENTOS
055500     MOVE SIMP-EFECTIVO-INICIAL   TO WKS-EFECTIVO
055600     COMPUTE WKS-RETORNO-MENSUAL =
055700             SIMP-RETORNO-ANUAL / 100 / 12
055800     COMPUTE WKS-INGRESO-MENSUAL ROUNDED =
055900* 
056000* EL 0.76 ES EL MISMO FACTOR QUE USA EVALUA-EDUCACION; SE        *
056100* REPITE AQUI (Y NO SE FACTORIZA EN UN SOLO LUGAR) PORQUE UNO    *
056200* ALIMENTA EL EFECTIVO MES A MES Y EL OTRO SOLO SE USA UNA       *
056300* VEZ PARA LA RECOMENDACION DE EDUCACION; SON USOS               *
056400* SUFICIENTEMENTE DISTINTOS PARA QUE EL DEPARTAMENTO NO LOS      *
056500* HAYA UNIFICADO EN UN SOLO PARRAFO.                             *
056600             SIMP-SUELDO-ANUAL * 0.76 / 12
056700     MOVE SIMP-PRESTAMO-SALDO     TO WKS-PRESTAMO-SALDO
056800     COMPUTE WKS-PRESTAMO-TASA-MENSUAL =
056900             SIMP-PRESTAMO-TASA-ANUAL / 100 / 12
057000     COMPUTE WKS-MES-MEDIO = SIMP-MESES / 2
057100* 
057200* EL CORTE DE MEDIO PLAZO (CAMBIO T0704) SE TOMA EN EL MES       *
057300* ENTERO MAS CERCANO A LA MITAD DE LA CORRIDA. LA DIVISION       *
057400* ENTERA TRUNCA (NO REDONDEA), LO QUE PARA CORRIDAS DE NUMERO    *
057500* IMPAR DE MESES DEJA EL CORTE UN MES ANTES DE LA MITAD          *
057600* EXACTA; SE CONSIDERO ACEPTABLE PORQUE EL CORTE ES              *
057700* INFORMATIVO, NO UN VALOR CONTRACTUAL.                          *
057800     IF WKS-MES-MEDIO < 1
057900        MOVE 1 TO WKS-MES-MEDIO
058000     END-IF
058100     PERFORM IMPRIME-ENCABEZADO-CORRIDA THRU
058200             IMPRIME-ENCABEZADO-CORRIDA-E
058300     PERFORM IMPRIME-ECO-ENTRADA         THRU
058400             IMPRIME-ECO-ENTRADA-E.
058500 INICIALIZA-CORRIDA-E. EXIT.
058600
058700******************************************************************
058800*     R E C O M E N D A C I O N E S   D E   A F O R D A B I L I D A D
058900******************************************************************
059000 GENERA-RECOMENDACIONES SECTION.
059100* LAS TRES RECOMENDACIONES SE CALCULAN UNA SOLA VEZ POR
059200* CORRIDA, SOBRE LOS DATOS DE ENTRADA (SUELDO ANUAL Y PRECIOS
059300* PLANEADOS), NO SOBRE EL RESULTADO MES A MES. CADA EVALUA-*
059400* ESCRIBE SU PROPIO MENSAJE A EVENTOUT Y AL REPORTE.
059500* SEGUNDO PASO DE PROCESA-CORRIDA, ANTES DE ENTRAR AL CICLO      *
059600* DE MESES.                                                      *
059700     PERFORM EVALUA-CASA      THRU EVALUA-CASA-E
059800     PERFORM EVALUA-AUTO      THRU EVALUA-AUTO-E
059900     PERFORM EVALUA-EDUCACION THRU EVALUA-EDUCACION-E.
060000 GENERA-RECOMENDACIONES-E. EXIT.
060100
060200 EVALUA-CASA SECTION.
060300* POLITICA DEL DEPARTAMENTO: UNA CASA ES "AFORDABLE" HASTA 3
060400* VECES EL SUELDO ANUAL BRUTO. SI NO HAY COMPRA PLANEADA
060500* (SIMP-PRECIO-CASA = 0) IGUAL SE INFORMA EL TECHO, PARA QUE EL
060600* CLIENTE SEPA CUANTO PODRIA GASTAR SI DECIDIERA COMPRAR.
060700* PRIMERA DE LAS TRES EVALUACIONES DE AFORDABILIDAD.             *
060800     COMPUTE WKS-CASA-MAX-AFORDABLE = SIMP-SUELDO-ANUAL * 3
060900     MOVE SPACES TO WKS-MENSAJE-RECOM
061000     MOVE WKS-CASA-MAX-AFORDABLE TO WKS-MONTO-EDITADO-B
061100     IF SIMP-PRECIO-CASA > 0
061200* SI SIMP-PRECIO-CASA VIENE EN CERO, EL CLIENTE NO PLANEA
061300* COMPRAR CASA EN ESTA CORRIDA Y SOLO SE INFORMA EL TECHO
061400* AFORDABLE COMO REFERENCIA (RAMA ELSE MAS ABAJO).
061500        IF SIMP-PRECIO-CASA > WKS-CASA-MAX-AFORDABLE
061600           STRING 'HOUSE: PRICE EXCEEDS THE RECOMMENDED MAX OF '
061700                  WKS-MONTO-EDITADO-B
061800                  DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
061900        ELSE
062000           STRING 'HOUSE: PRICE IS WITHIN THE AFFORDABLE RANGE'
062100                  DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
062200        END-IF
062300     ELSE
062400        STRING 'HOUSE: NO PURCHASE PLANNED. AFFORDABLE UP TO '
062500               WKS-MONTO-EDITADO-B
062600               DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
062700     END-IF
062800     PERFORM ESCRIBE-RECOMENDACION THRU ESCRIBE-RECOMENDACION-E.
062900 EVALUA-CASA-E. EXIT.
063000
063100 EVALUA-AUTO SECTION.
063200* MISMA LOGICA QUE EVALUA-CASA PERO CON EL TECHO DE AUTO: 0.5
063300* VECES EL SUELDO ANUAL BRUTO, QUE ES EL LIMITE QUE EL AREA DE
063400* PLANEACION FINANCIERA CONSIDERA PRUDENTE PARA UN VEHICULO.
063500* SEGUNDA DE LAS TRES EVALUACIONES DE AFORDABILIDAD.             *
063600     COMPUTE WKS-AUTO-MAX-AFORDABLE =
063700             SIMP-SUELDO-ANUAL * 0.5
063800     MOVE SPACES TO WKS-MENSAJE-RECOM
063900     MOVE WKS-AUTO-MAX-AFORDABLE TO WKS-MONTO-EDITADO
064000     IF SIMP-PRECIO-AUTO > 0
064100* MISMA LOGICA DE TRES RAMAS QUE EVALUA-CASA: SIN COMPRA
064200* PLANEADA, DENTRO DEL RANGO, O EXCEDE EL TECHO.
064300        IF SIMP-PRECIO-AUTO > WKS-AUTO-MAX-AFORDABLE
064400           STRING 'CAR: PRICE EXCEEDS THE RECOMMENDED MAX OF '
064500                  WKS-MONTO-EDITADO
064600                  DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
064700        ELSE
064800           STRING 'CAR: PRICE IS WITHIN THE AFFORDABLE RANGE'
064900                  DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
065000        END-IF
065100     ELSE
065200        STRING 'CAR: NO PURCHASE PLANNED. AFFORDABLE UP TO '
065300               WKS-MONTO-EDITADO
065400               DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
065500     END-IF
065600     PERFORM ESCRIBE-RECOMENDACION THRU ESCRIBE-RECOMENDACION-E.
065700 EVALUA-AUTO-E. EXIT.
065800
065900 EVALUA-EDUCACION SECTION.
066000* SE AGREGO CON EL CAMBIO T0704. LA REGLA ES QUE EL PAGO
066100* ESTIMADO DEL PRESTAMO ESTUDIANTIL (APROXIMADO AQUI COMO 1%
066200* MENSUAL DEL MONTO, SIN CORRER TODAVIA LA AMORTIZACION REAL,
066300* PORQUE EL PLAZO SE DESCONOCE EN ESTE PUNTO DE LA CORRIDA) NO
066400* DEBE PASAR DEL 15% DEL SUELDO NETO MENSUAL. SI NO HAY
066500* PRESTAMO PLANEADO SE INFORMA EL TECHO PARA REFERENCIA DEL
066600* CLIENTE.
066700* TERCERA Y ULTIMA DE LAS TRES EVALUACIONES DE AFORDABILIDAD.    *
066800     COMPUTE WKS-SUELDO-NETO-MENSUAL ROUNDED =
066900             SIMP-SUELDO-ANUAL * 0.76 / 12
067000     COMPUTE WKS-EDU-MAX-PAGO ROUNDED =
067100             WKS-SUELDO-NETO-MENSUAL * 0.15
067200     MOVE SPACES TO WKS-MENSAJE-RECOM
067300     MOVE WKS-EDU-MAX-PAGO TO WKS-MONTO-EDITADO
067400     IF SIMP-MONTO-PRESTAMO-ESTUDIANTIL > 0
067500* AQUI EL PAGO ESTIMADO SE APROXIMA AL 1% MENSUAL DEL MONTO
067600* PORQUE TODAVIA NO SE CONOCE EL PLAZO REAL DEL PRESTAMO EN
067700* ESTE PUNTO DE LA CORRIDA (EL PLAZO SOLO IMPORTA CUANDO EL
067800* COLEGIO REALMENTE EMPIEZA, EN EVENTO-INICIO-COLEGIO).
067900        COMPUTE WKS-EDU-PAGO-ESTIMADO ROUNDED =
068000                SIMP-MONTO-PRESTAMO-ESTUDIANTIL * 0.01
068100        IF WKS-EDU-PAGO-ESTIMADO > WKS-EDU-MAX-PAGO
068200           STRING
068300              'EDUCATION: ESTIMATED PAYMENT EXCEEDS 15 PCT OF'
068400              ' TAKE-HOME. MAX RECOMMENDED '
068500              WKS-MONTO-EDITADO
068600              DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
068700        ELSE
068800           STRING 'EDUCATION: ESTIMATED PAYMENT IS MANAGEABLE'
068900                  DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
069000        END-IF
069100     ELSE
069200        STRING
069300           'EDUCATION: KEEP PAYMENTS UNDER 15 PCT OF TAKE-HOME'
069400           ', UP TO ' WKS-MONTO-EDITADO
069500           DELIMITED BY SIZE INTO WKS-MENSAJE-RECOM
069600     END-IF
069700     PERFORM ESCRIBE-RECOMENDACION THRU ESCRIBE-RECOMENDACION-E.
069800 EVALUA-EDUCACION-E. EXIT.
069900
070000 ESCRIBE-RECOMENDACION SECTION.
070100* CADA RECOMENDACION SE GRABA DOS VECES: COMO REGISTRO EVTR DE
070200* TIPO RECOM EN EVENTOUT (PARA PROCESOS AGUAS ABAJO QUE LEEN
070300* ESE ARCHIVO) Y COMO LINEA DE TEXTO EN EL REPORTE SIMRPT, VIA
070400* IMPRIME-LINEA-TEXTO, PARA QUE EL ANALISTA LA VEA SIN TENER
070500* QUE ABRIR EL ARCHIVO DE EVENTOS.
070600* PARRAFO COMUN LLAMADO POR LAS TRES EVALUA-*; EVITA QUE         *
070700* CADA UNA REPITA LA LOGICA DE GRABAR EN EVENTOUT E              *
070800* IMPRIMIR EN EL REPORTE.                                        *
070900     MOVE SIMP-ID          TO EVTR-ID
071000     MOVE 'RECOM'          TO EVTR-TIPO-LINEA
071100     MOVE WKS-MENSAJE-RECOM TO EVTR-MENSAJE
071200     WRITE EVTR-REGISTRO
071300     IF FS-EVENTOUT NOT = 0
071400        DISPLAY '>>> ERROR ESCRIBIENDO EVENTOUT, STATUS: '
071500                FS-EVENTOUT
071600     END-IF
071700     MOVE 'RECOMMEND:' TO WKS-AUX-ETIQUETA
071800     MOVE WKS-MENSAJE-RECOM TO WKS-AUX-VALOR
071900     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E.
072000 ESCRIBE-RECOMENDACION-E. EXIT.
072100
072200******************************************************************
072300*       C I C L O   M E S   A   M E S   D E   L A   C O R R I D A
072400******************************************************************
072500 PROCESA-MESES SECTION.
072600* EL CICLO CORRE DE 1 A SIMP-MESES, SIN EXCEPCION; NO HAY
072700* FORMA DE TERMINAR LA CORRIDA ANTES POR BANCARROTA O CUALQUIER
072800* OTRA CONDICION -- EL EFECTIVO Y EL PATRIMONIO PUEDEN QUEDAR
072900* NEGATIVOS Y EL REPORTE LOS MUESTRA ASI; NO ES UN ERROR DEL
073000* PROGRAMA, ES INFORMACION PARA EL CLIENTE.
073100* TERCER PASO DE PROCESA-CORRIDA: EL CORAZON DE LA               *
073200* SIMULACION.                                                    *
073300     PERFORM PROCESA-UN-MES THRU PROCESA-UN-MES-E
073400         VARYING WKS-MES-ACTUAL FROM 1 BY 1
073500         UNTIL WKS-MES-ACTUAL > SIMP-MESES.
073600 PROCESA-MESES-E. EXIT.
073700
073800 PROCESA-UN-MES SECTION.
073900* ORDEN FIJO DE LAS REGLAS DEL MES (1 A 11 EN EL MAPA DE
074000* REGLAS DE MAS ABAJO). EL ORDEN IMPORTA: POR EJEMPLO, LA
074100* TENENCIA DE CASA/AUTO SE CALCULA DESPUES DEL EVENTO DE
074200* COMPRA DEL MISMO MES PARA QUE EL PRIMER PAGO YA SE REFLEJE
074300* EN EL MES DE LA COMPRA. WKS-HUBO-EVENTO-MES (77 INDEPEN-
074400* DIENTE) SE REINICIA AQUI, AL INICIO DE CADA MES, PORQUE ES
074500* BANDERA DE UN SOLO MES Y NO DE TODA LA CORRIDA (CAMBIO T1677).
074600* WKS-NARRATIVA-MES SE DEJA POR DEFECTO EN "NORMAL MONTH" Y
074700* SOLO LOS EVENTOS O LA FALTA DE EFECTIVO PARA INVERTIR LA
074800* CAMBIAN.
074900* CUERPO DEL PERFORM VARYING DE PROCESA-MESES; SE EJECUTA        *
075000* UNA VEZ POR CADA MES DE LA CORRIDA, DE 1 A SIMP-MESES.         *
075100     MOVE 0              TO WKS-HUBO-EVENTO-MES
075200     MOVE 'NORMAL MONTH' TO WKS-NARRATIVA-MES
075300     PERFORM EVENTO-COMPRA-CASA        THRU
075400             EVENTO-COMPRA-CASA-E
075500     PERFORM TENENCIA-CASA             THRU TENENCIA-CASA-E
075600     PERFORM EVENTO-COMPRA-AUTO        THRU
075700             EVENTO-COMPRA-AUTO-E
075800     PERFORM TENENCIA-AUTO             THRU TENENCIA-AUTO-E
075900     PERFORM EVENTO-INICIO-COLEGIO     THRU
076000             EVENTO-INICIO-COLEGIO-E
076100     PERFORM PAGO-PRESTAMO-ESTUDIANTIL THRU
076200             PAGO-PRESTAMO-ESTUDIANTIL-E
076300     PERFORM APLICA-INGRESO            THRU APLICA-INGRESO-E
076400     PERFORM APLICA-GASTOS             THRU APLICA-GASTOS-E
076500     PERFORM APLICA-INVERSION          THRU APLICA-INVERSION-E
076600     PERFORM PAGO-PRESTAMO-EXISTENTE   THRU
076700             PAGO-PRESTAMO-EXISTENTE-E
076800     PERFORM CALCULA-PATRIMONIO-NETO   THRU
076900             CALCULA-PATRIMONIO-NETO-E
077000     IF WKS-MES-ACTUAL = WKS-MES-MEDIO
077100        PERFORM GUARDA-CORTE-MEDIO THRU GUARDA-CORTE-MEDIO-E
077200     END-IF
077300     PERFORM ESCRIBE-DETALLE-MES       THRU
077400             ESCRIBE-DETALLE-MES-E.
077500 PROCESA-UN-MES-E. EXIT.
077600
077700******************************************************************
077800*               R E G L A   1   -   C O M P R A   D E   C A S A  *
077900******************************************************************
078000 EVENTO-COMPRA-CASA SECTION.
078100* REGLA DE NEGOCIO 1 DE 11 DEL CICLO MENSUAL (VER PROCESA-       *
078200* UN-MES). SE DISPARA A LO SUMO UNA VEZ POR CORRIDA, EN EL       *
078300* MES INDICADO POR SIMP-MES-COMPRA-CASA.                         *
078400     IF SIMP-MES-COMPRA-CASA > 0 AND
078500        WKS-MES-ACTUAL = SIMP-MES-COMPRA-CASA
078600        COMPUTE WKS-CASA-ENGANCHE ROUNDED =
078700* EL ENGANCHE SE CALCULA COMO PORCENTAJE DEL PRECIO DE LISTA,
078800* NO DEL VALOR DE AVALUO, PORQUE ESTE PROGRAMA NO DISTINGUE
078900* ENTRE AMBOS.
079000                SIMP-PRECIO-CASA *
079100                (SIMP-PCT-ENGANCHE-CASA / 100)
079200        SUBTRACT WKS-CASA-ENGANCHE FROM WKS-EFECTIVO
079300        MOVE SIMP-PRECIO-CASA    TO WKS-CASA-VALOR
079400        MOVE WKS-CASA-ENGANCHE   TO WKS-CASA-PATRIMONIO
079500        SUBTRACT WKS-CASA-ENGANCHE FROM SIMP-PRECIO-CASA
079600                 GIVING WKS-CASA-SALDO-HIPOTECA
079700        COMPUTE WKS-CASA-TASA-MENSUAL =
079800                SIMP-TASA-HIPOTECA / 100 / 12
079900        COMPUTE WKS-CASA-APREC-MENSUAL =
080000                SIMP-PCT-APRECIACION-CASA / 100 / 12
080100        PERFORM CALCULA-COSTO-VIVIENDA THRU
080200                CALCULA-COSTO-VIVIENDA-E
080300        MOVE 1 TO WKS-CASA-COMPRADA
080400        MOVE 1 TO WKS-HUBO-EVENTO-MES
080500        MOVE 'BOUGHT HOUSE' TO WKS-NARRATIVA-MES
080600        MOVE SPACES TO WKS-MENSAJE-EVENTO
080700        MOVE WKS-MES-ACTUAL TO WKS-NUM-EDITADO-4
080800        MOVE SIMP-PRECIO-CASA TO WKS-MONTO-EDITADO
080900        STRING 'BOUGHT HOUSE IN MONTH ' WKS-NUM-EDITADO-4
081000               ' FOR ' WKS-MONTO-EDITADO
081100               DELIMITED BY SIZE INTO WKS-MENSAJE-EVENTO
081200        PERFORM AGREGA-EVENTO THRU AGREGA-EVENTO-E
081300     END-IF.
081400 EVENTO-COMPRA-CASA-E. EXIT.
081500* 
081600* LA REGLA SOLO DISPARA EN EL MES EXACTO SIMP-MES-COMPRA-CASA;   *
081700* SI ESE CAMPO VIENE EN CERO, SIGNIFICA QUE EL CLIENTE NO        *
081800* PLANEA COMPRAR CASA EN ESTA CORRIDA Y EL PARRAFO NUNCA         *
081900* ENTRA. EL ENGANCHE SALE DEL EFECTIVO DISPONIBLE EL MISMO       *
082000* MES (NO SE VALIDA QUE ALCANCE -- SI EL CLIENTE NO TIENE        *
082100* SUFICIENTE, EL EFECTIVO SIMPLEMENTE QUEDA NEGATIVO, COMO EN    *
082200* CUALQUIER OTRA REGLA DE ESTE PROGRAMA). EL SALDO DE            *
082300* HIPOTECA ES EL PRECIO MENOS EL ENGANCHE, Y LA CUOTA MENSUAL    *
082400* SE CALCULA UNA SOLA VEZ AQUI, LLAMANDO A LA FORMULA COMUN      *
082500* DE PAGO NIVELADO (CALCULA-COSTO-VIVIENDA).                     *
082600
082700******************************************************************
082800*               R E G L A   2   -   T E N E N C I A   C A S A    *
082900******************************************************************
083000 TENENCIA-CASA SECTION.
083100* REGLA DE NEGOCIO 2 DE 11. CORRE TODOS LOS MESES DESPUES DE     *
083200* LA COMPRA, MIENTRAS HAYA SALDO DE HIPOTECA (88 CASA-           *
083300* COMPRADA PRENDIDO).                                            *
083400     IF CASA-COMPRADA
083500        IF WKS-MES-ACTUAL > SIMP-MES-COMPRA-CASA
083600           COMPUTE WKS-CASA-VALOR ROUNDED =
083700                   WKS-CASA-VALOR *
083800                   (1 + WKS-CASA-APREC-MENSUAL)
083900        END-IF
084000        IF WKS-CASA-SALDO-HIPOTECA > 0
084100           COMPUTE WKS-INTERES-MES ROUNDED =
084200                   WKS-CASA-SALDO-HIPOTECA *
084300                   WKS-CASA-TASA-MENSUAL
084400           COMPUTE WKS-PRINCIPAL-MES ROUNDED =
084500                   WKS-CASA-COSTO-MENSUAL - WKS-INTERES-MES
084600           SUBTRACT WKS-PRINCIPAL-MES FROM
084700                    WKS-CASA-SALDO-HIPOTECA
084800           IF WKS-CASA-SALDO-HIPOTECA < 0
084900              MOVE 0 TO WKS-CASA-SALDO-HIPOTECA
085000           END-IF
085100           COMPUTE WKS-CASA-PATRIMONIO =
085200                   WKS-CASA-VALOR - WKS-CASA-SALDO-HIPOTECA
085300           SUBTRACT WKS-CASA-COSTO-MENSUAL FROM WKS-EFECTIVO
085400        END-IF
085500     END-IF.
085600 TENENCIA-CASA-E. EXIT.
085700* 
085800* CORRE TODOS LOS MESES UNA VEZ COMPRADA LA CASA (88 CASA-       *
085900* COMPRADA). LA APRECIACION NO SE APLICA EN EL MISMO MES DE      *
086000* LA COMPRA (SE COMPARA WKS-MES-ACTUAL > SIMP-MES-COMPRA-CASA)   *
086100* PARA QUE EL VALOR INICIAL DE LA CASA SEA EXACTAMENTE EL        *
086200* PRECIO DE COMPRA. EL PATRIMONIO DE LA CASA (VALOR MENOS        *
086300* SALDO DE HIPOTECA) SE RECALCULA CADA MES PORQUE AMBOS          *
086400* CAMBIAN: EL VALOR SUBE CON LA APRECIACION Y EL SALDO BAJA      *
086500* CON LA AMORTIZACION.                                           *
086600
086700******************************************************************
086800*               R E G L A   3   -   C O M P R A   D E   A U T O  *
086900******************************************************************
087000 EVENTO-COMPRA-AUTO SECTION.
087100* REGLA DE NEGOCIO 3 DE 11, ANALOGA A LA REGLA 1 PERO PARA EL    *
087200* VEHICULO.                                                      *
087300     IF SIMP-MES-COMPRA-AUTO > 0 AND
087400        WKS-MES-ACTUAL = SIMP-MES-COMPRA-AUTO
087500        COMPUTE WKS-AUTO-ENGANCHE ROUNDED =
087600* MISMA MECANICA DEL ENGANCHE QUE LA CASA, CAMPO SIMP-PCT-
087700* ENGANCHE-AUTO EN VEZ DE SIMP-PCT-ENGANCHE-CASA.
087800                SIMP-PRECIO-AUTO *
087900                (SIMP-PCT-ENGANCHE-AUTO / 100)
088000        SUBTRACT WKS-AUTO-ENGANCHE FROM WKS-EFECTIVO
088100        MOVE SIMP-PRECIO-AUTO TO WKS-AUTO-VALOR
088200        SUBTRACT WKS-AUTO-ENGANCHE FROM SIMP-PRECIO-AUTO
088300                 GIVING WKS-AUTO-SALDO-PRESTAMO
088400        COMPUTE WKS-AUTO-TASA-MENSUAL =
088500                SIMP-TASA-PRESTAMO-AUTO / 100 / 12
088600        PERFORM CALCULA-COSTO-VEHICULO THRU
088700                CALCULA-COSTO-VEHICULO-E
088800        MOVE 1 TO WKS-AUTO-COMPRADO
088900        MOVE 1 TO WKS-HUBO-EVENTO-MES
089000        MOVE 'BOUGHT CAR' TO WKS-NARRATIVA-MES
089100        MOVE SPACES TO WKS-MENSAJE-EVENTO
089200        MOVE WKS-MES-ACTUAL TO WKS-NUM-EDITADO-4
089300        MOVE SIMP-PRECIO-AUTO TO WKS-MONTO-EDITADO
089400        STRING 'BOUGHT CAR IN MONTH ' WKS-NUM-EDITADO-4
089500               ' FOR ' WKS-MONTO-EDITADO
089600               DELIMITED BY SIZE INTO WKS-MENSAJE-EVENTO
089700        PERFORM AGREGA-EVENTO THRU AGREGA-EVENTO-E
089800     END-IF.
089900 EVENTO-COMPRA-AUTO-E. EXIT.
090000* 
090100* MISMA MECANICA QUE LA COMPRA DE CASA (REGLA 1) PERO SIN        *
090200* APRECIACION -- LOS AUTOS SE DEPRECIAN, NO SE APRECIAN. EL      *
090300* PLAZO DEL PRESTAMO DE AUTO SI VIENE EN AÑOS EN SIMPARM         *
090400* (SIMP-PLAZO-PRESTAMO-AUTO), POR ESO CALCULA-COSTO-VEHICULO     *
090500* LO MULTIPLICA POR 12 ANTES DE LLAMAR A LA FORMULA COMUN.       *
090600
090700******************************************************************
090800*               R E G L A   4   -   T E N E N C I A   A U T O    *
090900******************************************************************
091000 TENENCIA-AUTO SECTION.
091100* REGLA DE NEGOCIO 4 DE 11, ANALOGA A LA REGLA 2.                *
091200     IF AUTO-COMPRADO
091300        IF WKS-AUTO-SALDO-PRESTAMO > 0
091400           COMPUTE WKS-INTERES-MES ROUNDED =
091500                   WKS-AUTO-SALDO-PRESTAMO *
091600                   WKS-AUTO-TASA-MENSUAL
091700           COMPUTE WKS-PRINCIPAL-MES ROUNDED =
091800                   WKS-AUTO-COSTO-MENSUAL - WKS-INTERES-MES -
091900                   SIMP-SEGURO-AUTO-MENSUAL -
092000                   SIMP-GASOLINA-MENSUAL -
092100                   SIMP-MANTTO-AUTO-MENSUAL
092200           SUBTRACT WKS-PRINCIPAL-MES FROM
092300                    WKS-AUTO-SALDO-PRESTAMO
092400           IF WKS-AUTO-SALDO-PRESTAMO < 0
092500              MOVE 0 TO WKS-AUTO-SALDO-PRESTAMO
092600           END-IF
092700           COMPUTE WKS-PAGO-REAL ROUNDED =
092800                   WKS-PRINCIPAL-MES + WKS-INTERES-MES +
092900                   SIMP-SEGURO-AUTO-MENSUAL +
093000                   SIMP-GASOLINA-MENSUAL +
093100                   SIMP-MANTTO-AUTO-MENSUAL
093200           SUBTRACT WKS-PAGO-REAL FROM WKS-EFECTIVO
093300        END-IF
093400        IF WKS-MES-ACTUAL > SIMP-MES-COMPRA-AUTO
093500* 
093600* LA LINEA DIVISORIA ENTRE LAS DOS TASAS DE DEPRECIACION ES      *
093700* EL ANIVERSARIO 12 DE LA COMPRA, NO EL CAMBIO DE AÑO            *
093800* CALENDARIO (ESTE PROGRAMA NO MANEJA FECHAS CALENDARIO,         *
093900* SOLO NUMERO DE MES DE LA CORRIDA -- VER CAMBIO Y2K2).          *
094000           IF WKS-MES-ACTUAL NOT > SIMP-MES-COMPRA-AUTO + 12
094100              COMPUTE WKS-AUTO-VALOR ROUNDED =
094200                      WKS-AUTO-VALOR * 0.985
094300           ELSE
094400              COMPUTE WKS-AUTO-VALOR ROUNDED =
094500                      WKS-AUTO-VALOR * 0.992
094600           END-IF
094700        END-IF
094800     END-IF.
094900 TENENCIA-AUTO-E. EXIT.
095000* 
095100* EL PAGO MENSUAL DEL AUTO INCLUYE CAPITAL, INTERES, SEGURO,     *
095200* GASOLINA Y MANTENIMIENTO -- TODO SALE DEL EFECTIVO EN UN       *
095300* SOLO SUBTRACT. LA DEPRECIACION USA DOS TASAS SEGUN LA          *
095400* ANTIGUEDAD DEL AUTO: 0.985 (1.5% MENSUAL) DURANTE EL PRIMER    *
095500* AÑO DE USO Y 0.992 (0.8% MENSUAL) DESPUES, PORQUE LOS          *
095600* AUTOS NUEVOS PIERDEN VALOR MAS RAPIDO QUE LOS QUE YA TIENEN    *
095700* RODAJE. ESTOS FACTORES SON DE LA TABLA DE DEPRECIACION QUE     *
095800* USA EL AREA DE AVALUOS PARA VEHICULOS PARTICULARES.            *
095900
096000******************************************************************
096100*               R E G L A   5   -   I N I C I O   C O L E G I O  *
096200******************************************************************
096300 EVENTO-INICIO-COLEGIO SECTION.
096400* REGLA DE NEGOCIO 5 DE 11. A DIFERENCIA DE CASA Y AUTO NO       *
096500* HAY "VALOR" NI "DEPRECIACION" -- SOLO SALDO Y PAGO DEL         *
096600* PRESTAMO ESTUDIANTIL.                                          *
096700     IF SIMP-MES-INICIO-COLEGIO > 0 AND
096800        WKS-MES-ACTUAL = SIMP-MES-INICIO-COLEGIO
096900        MOVE SIMP-MONTO-PRESTAMO-ESTUDIANTIL TO
097000             WKS-ESTUDIANTIL-SALDO
097100        COMPUTE WKS-ESTUDIANTIL-TASA-MENSUAL =
097200                SIMP-TASA-PRESTAMO-ESTUDIANTIL / 100 / 12
097300        PERFORM CALCULA-PAGO-ESTUDIANTIL THRU
097400                CALCULA-PAGO-ESTUDIANTIL-E
097500        MOVE 1 TO WKS-COLEGIO-INICIADO
097600        MOVE 1 TO WKS-HUBO-EVENTO-MES
097700        MOVE 'STARTED COLLEGE' TO WKS-NARRATIVA-MES
097800        MOVE SPACES TO WKS-MENSAJE-EVENTO
097900        MOVE WKS-MES-ACTUAL TO WKS-NUM-EDITADO-4
098000        STRING 'STARTED COLLEGE IN MONTH ' WKS-NUM-EDITADO-4
098100               DELIMITED BY SIZE INTO WKS-MENSAJE-EVENTO
098200        PERFORM AGREGA-EVENTO THRU AGREGA-EVENTO-E
098300     END-IF.
098400 EVENTO-INICIO-COLEGIO-E. EXIT.
098500* 
098600* A DIFERENCIA DE CASA Y AUTO, EL COLEGIO NO TIENE ENGANCHE:     *
098700* EL MONTO COMPLETO SIMP-MONTO-PRESTAMO-ESTUDIANTIL SE           *
098800* CONVIERTE EN SALDO DE PRESTAMO DESDE EL MES EN QUE EMPIEZA,    *
098900* Y LA CUOTA SE CALCULA CON LA MISMA FORMULA COMUN DE PAGO       *
099000* NIVELADO QUE CASA Y AUTO (CAMBIO 0103).                        *
099100
099200******************************************************************
099300*               R E G L A   6   -   P A G O   E S T U D I A N T I L
099400******************************************************************
099500 PAGO-PRESTAMO-ESTUDIANTIL SECTION.
099600* REGLA DE NEGOCIO 6 DE 11.                                      *
099700     IF WKS-ESTUDIANTIL-SALDO > 0
099800        COMPUTE WKS-INTERES-MES ROUNDED =
099900                WKS-ESTUDIANTIL-SALDO *
100000                WKS-ESTUDIANTIL-TASA-MENSUAL
100100        COMPUTE WKS-PRINCIPAL-MES ROUNDED =
100200                WKS-ESTUDIANTIL-PAGO - WKS-INTERES-MES
100300        SUBTRACT WKS-PRINCIPAL-MES FROM WKS-ESTUDIANTIL-SALDO
100400        IF WKS-ESTUDIANTIL-SALDO < 0
100500           MOVE 0 TO WKS-ESTUDIANTIL-SALDO
100600        END-IF
100700        SUBTRACT WKS-ESTUDIANTIL-PAGO FROM WKS-EFECTIVO
100800     END-IF.
100900 PAGO-PRESTAMO-ESTUDIANTIL-E. EXIT.
101000* 
101100* CORRE TODOS LOS MESES UNA VEZ INICIADO EL COLEGIO, INDEPEN-    *
101200* DIENTE DEL INTERRUPTOR 88 COLEGIO-INICIADO, PORQUE BASTA       *
101300* CON QUE EL SALDO SEA MAYOR QUE CERO PARA QUE HAYA PAGO; EL     *
101400* SALDO SE PROTEGE CONTRA QUEDAR NEGATIVO EN EL MES EN QUE SE    *
101500* TERMINA DE PAGAR (VER TAMBIEN LA NOTA DE "CERO NEGATIVO" EN    *
101600* ESCRIBE-DETALLE-MES, CAMBIO T1680).                            *
101700
101800******************************************************************
101900*               R E G L A   7   -   I N G R E S O                *
102000******************************************************************
102100 APLICA-INGRESO SECTION.
102200* REGLA DE NEGOCIO 7 DE 11.                                      *
102300     ADD WKS-INGRESO-MENSUAL TO WKS-EFECTIVO.
102400 APLICA-INGRESO-E. EXIT.
102500* EL SUELDO NETO MENSUAL YA SE APROXIMO EN INICIALIZA-CORRIDA
102600* (FACTOR 0.76) Y SE ABONA COMPLETO AL EFECTIVO; NO HAY
102700* DISTINCION DE QUINCENAS EN ESTE MODELO.
102800
102900******************************************************************
103000*               R E G L A   8   -   G A S T O S                  *
103100******************************************************************
103200 APLICA-GASTOS SECTION.
103300* REGLA DE NEGOCIO 8 DE 11.                                      *
103400     SUBTRACT SIMP-GASTOS-MENSUALES FROM WKS-EFECTIVO.
103500 APLICA-GASTOS-E. EXIT.
103600* LOS GASTOS MENSUALES SE TRATAN COMO UN MONTO FIJO PARA TODA
103700* LA CORRIDA; ESTE PROGRAMA NO MODELA INFLACION SOBRE LOS
103800* GASTOS DE VIDA DEL CLIENTE.
103900
104000******************************************************************
104100*               R E G L A   9   -   I N V E R S I O N             *
104200******************************************************************
104300 APLICA-INVERSION SECTION.
104400* REGLA DE NEGOCIO 9 DE 11.                                      *
104500     IF WKS-EFECTIVO NOT < SIMP-INVERSION-MENSUAL
104600* LA INVERSION DEL MES Y EL RETORNO DEL PORTAFOLIO SE APLICAN
104700* EN EL MISMO COMPUTE (RETORNO SOBRE EL SALDO ANTERIOR, LUEGO
104800* SE SUMA LA NUEVA APORTACION) PARA QUE LA NUEVA APORTACION
104900* NO GANE RETORNO EN EL MES EN QUE SE INVIERTE.
105000        COMPUTE WKS-PORTAFOLIO ROUNDED =
105100                WKS-PORTAFOLIO * (1 + WKS-RETORNO-MENSUAL) +
105200                SIMP-INVERSION-MENSUAL
105300        SUBTRACT SIMP-INVERSION-MENSUAL FROM WKS-EFECTIVO
105400     ELSE
105500        IF NOT HUBO-EVENTO-EN-MES
105600           MOVE 'CANNOT INVEST' TO WKS-NARRATIVA-MES
105700        END-IF
105800     END-IF.
105900 APLICA-INVERSION-E. EXIT.
106000* 
106100* SOLO SE INVIERTE SI QUEDA SUFICIENTE EFECTIVO DESPUES DE       *
106200* LAS REGLAS ANTERIORES DEL MES; NUNCA SE INVIERTE A CREDITO.    *
106300* SI NO ALCANZA, SE DEJA CONSTANCIA EN LA NARRATIVA DEL MES,     *
106400* PERO SOLO CUANDO NO HUBO OTRO EVENTO MAS IMPORTANTE (88        *
106500* HUBO-EVENTO-EN-MES) QUE YA HAYA OCUPADO ESE CAMPO -- UNA       *
106600* COMPRA DE CASA O AUTO ES MAS RELEVANTE PARA EL REPORTE QUE     *
106700* EL AVISO DE QUE NO HUBO INVERSION ESE MES.                     *
106800
106900******************************************************************
107000*          R E G L A   1 0   -   P R E S T A M O   E X I S T E N T E
107100******************************************************************
107200 PAGO-PRESTAMO-EXISTENTE SECTION.
107300* REGLA DE NEGOCIO 10 DE 11.                                     *
107400     IF WKS-PRESTAMO-SALDO > 0 AND
107500        (SIMP-PRESTAMO-PAGO-MINIMO > 0 OR
107600         SIMP-PRESTAMO-PAGO-EXTRA > 0)
107700        COMPUTE WKS-INTERES-MES ROUNDED =
107800                WKS-PRESTAMO-SALDO *
107900                WKS-PRESTAMO-TASA-MENSUAL
108000        COMPUTE WKS-PAGO-PROGRAMADO =
108100                SIMP-PRESTAMO-PAGO-MINIMO +
108200                SIMP-PRESTAMO-PAGO-EXTRA
108300        IF WKS-PAGO-PROGRAMADO >
108400* SE TOPA EL PAGO PROGRAMADO PARA NO PAGAR DE MAS CUANDO EL
108500* PRESTAMO YA ESTA POR LIQUIDARSE; SIN ESTE TOPE EL SALDO
108600* PODRIA QUEDAR NEGATIVO VARIOS MESES ANTES DE QUE LA
108700* PROTECCION DE SALDO-NEGATIVO LO CORRIGIERA.
108800           (WKS-PRESTAMO-SALDO + WKS-INTERES-MES)
108900           COMPUTE WKS-PAGO-REAL =
109000                   WKS-PRESTAMO-SALDO + WKS-INTERES-MES
109100        ELSE
109200           MOVE WKS-PAGO-PROGRAMADO TO WKS-PAGO-REAL
109300        END-IF
109400        COMPUTE WKS-PRINCIPAL-MES =
109500                WKS-PAGO-REAL - WKS-INTERES-MES
109600        IF WKS-PRINCIPAL-MES < 0
109700           MOVE 0 TO WKS-PRINCIPAL-MES
109800        END-IF
109900        SUBTRACT WKS-PRINCIPAL-MES FROM WKS-PRESTAMO-SALDO
110000        IF WKS-PRESTAMO-SALDO < 0
110100           MOVE 0 TO WKS-PRESTAMO-SALDO
110200        END-IF
110300        SUBTRACT WKS-PAGO-REAL FROM WKS-EFECTIVO
110400     END-IF.
110500 PAGO-PRESTAMO-EXISTENTE-E. EXIT.
110600* 
110700* ESTE ES EL PRESTAMO QUE EL CLIENTE YA TENIA ANTES DE ENTRAR    *
110800* A LA SIMULACION (NO EL DE CASA, AUTO O COLEGIO). EL PAGO       *
110900* PROGRAMADO ES MINIMO MAS EXTRA; SI ESE TOTAL ALCANZARA A       *
111000* CUBRIR SALDO MAS INTERES, SOLO SE PAGA LO NECESARIO PARA       *
111100* LIQUIDAR EL PRESTAMO EN ESE MES, NUNCA DE MAS.                 *
111200
111300******************************************************************
111400*          R E G L A   1 1   -   P A T R I M O N I O   N E T O    *
111500******************************************************************
111600 CALCULA-PATRIMONIO-NETO SECTION.
111700* REGLA DE NEGOCIO 11 DE 11. CIERRA EL CICLO DE CADA MES;        *
111800* DESPUES DE ESTA SOLO QUEDA GUARDAR EL CORTE MEDIO (SI          *
111900* APLICA) Y ESCRIBIR EL DETALLE.                                 *
112000     COMPUTE WKS-PATRIMONIO-NETO ROUNDED =
112100             WKS-EFECTIVO + WKS-PORTAFOLIO +
112200             WKS-CASA-PATRIMONIO + WKS-AUTO-VALOR -
112300             WKS-PRESTAMO-SALDO - WKS-AUTO-SALDO-PRESTAMO -
112400             WKS-ESTUDIANTIL-SALDO.
112500 CALCULA-PATRIMONIO-NETO-E. EXIT.
112600* PATRIMONIO NETO = TODO LO QUE EL CLIENTE TIENE (EFECTIVO,
112700* PORTAFOLIO, PATRIMONIO DE CASA, VALOR DE AUTO) MENOS TODO LO
112800* QUE DEBE (PRESTAMO EXISTENTE, SALDO DE AUTO, SALDO
112900* ESTUDIANTIL). SE RECALCULA CADA MES PORQUE TODOS SUS
113000* COMPONENTES CAMBIAN MES A MES.
113100
113200******************************************************************
113300*               G U A R D A   E L   C O R T E   M E D I O         *
113400******************************************************************
113500 GUARDA-CORTE-MEDIO SECTION.
113600* SE LLAMA CONDICIONALMENTE DESDE PROCESA-UN-MES, SOLO EN EL     *
113700* MES QUE CALZA CON WKS-MES-MEDIO.                               *
113800     MOVE WKS-EFECTIVO        TO WKS-CORTE-MEDIO-EFECTIVO
113900     MOVE WKS-PORTAFOLIO      TO WKS-CORTE-MEDIO-PORTAFOLIO
114000     MOVE WKS-PRESTAMO-SALDO  TO WKS-CORTE-MEDIO-DEUDA
114100     MOVE WKS-PATRIMONIO-NETO TO WKS-CORTE-MEDIO-PATRIMONIO
114200     MOVE WKS-CASA-PATRIMONIO TO WKS-CORTE-MEDIO-CASA
114300     MOVE WKS-AUTO-VALOR      TO WKS-CORTE-MEDIO-AUTO.
114400 GUARDA-CORTE-MEDIO-E. EXIT.
114500* SOLO SE EJECUTA EN EL MES QUE CALZA CON WKS-MES-MEDIO (VER
114600* INICIALIZA-CORRIDA). GUARDA UNA COPIA DE LOS MONTOS DE ESE
114700* MES PARA QUE ESCRIBE-CORTES LOS PUEDA GRABAR MAS ADELANTE SIN
114800* TENER QUE RETROCEDER EL CICLO DE MESES.
114900
115000******************************************************************
115100*               E S C R I B E   D E T A L L E   D E L   M E S    *
115200******************************************************************
115300* 04/09/2009 EEDR T1680 ANTES DE ESCRIBIR EL REGISTRO SE MANDA A *T1680
115400*                      LIMPIA-MONTOS-MES PARA QUITAR EL CERO     *
115500*                      NEGATIVO DE LOS CUATRO MONTOS, VIA LA     *
115600*                      VISTA MONR-MONTOS-R.                      *
115700 ESCRIBE-DETALLE-MES SECTION.
115800     MOVE SIMP-ID              TO MONR-ID
115900* 
116000* EL DETALLE MENSUAL SE GRABA TODOS LOS MESES, SIN RECORTAR      *
116100* (A DIFERENCIA DEL REPORTE IMPRESO, VER IMPRIME-DETALLE-MES     *
116200* Y EL CAMBIO T1533), PORQUE PROCESOS AGUAS ABAJO PUEDEN         *
116300* NECESITAR EL HISTORICO COMPLETO MES A MES.                     *
116400     MOVE WKS-MES-ACTUAL       TO MONR-MES
116500     MOVE WKS-EFECTIVO         TO MONR-EFECTIVO
116600     MOVE WKS-PORTAFOLIO       TO MONR-PORTAFOLIO
116700     MOVE WKS-PRESTAMO-SALDO   TO MONR-DEUDA
116800     MOVE WKS-PATRIMONIO-NETO  TO MONR-PATRIMONIO-NETO
116900     MOVE WKS-NARRATIVA-MES    TO MONR-NARRATIVA
117000*          LIMPIEZA DE CERO NEGATIVO ANTES DE GRABAR EL DETALLE.
117100     PERFORM LIMPIA-MONTOS-MES THRU LIMPIA-MONTOS-MES-E
117200         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 4
117300     WRITE MONR-REGISTRO
117400     IF FS-MONTHOUT NOT = 0
117500        DISPLAY '>>> ERROR ESCRIBIENDO MONTHOUT, STATUS: '
117600                FS-MONTHOUT
117700     END-IF
117800     PERFORM IMPRIME-DETALLE-MES THRU IMPRIME-DETALLE-MES-E.
117900 ESCRIBE-DETALLE-MES-E. EXIT.
118000
118100******************************************************************
118200*     L I M P I A   E L   C E R O   N E G A T I V O   D E L   M E S
118300******************************************************************
118400* ALGUNOS COMPILADORES (Y ALGUNOS MEDIOS DE TRANSMISION DE       *
118500* CINTA/DISCO VIEJOS) DEJAN EL BYTE DE SIGNO DE UN CAMPO DISPLAY *
118600* EN NEGATIVO AUNQUE EL VALOR NUMERICO SEA CERO, CUANDO EL CERO  *
118700* SE PRODUJO POR UNA RESTA (POR EJEMPLO, SALDO DE PRESTAMO QUE   *
118800* LLEGA A CERO EN EL MES EN QUE SE TERMINA DE PAGAR). SI ESE     *
118900* "CERO NEGATIVO" LLEGA A MONTHOUT, LOS PROGRAMAS QUE LEEN ESE   *
119000* ARCHIVO AGUAS ABAJO LO DESPLIEGAN COMO "-.00" Y GENERAN        *
119100* PREGUNTAS DE LOS ANALISTAS. SE RECORREN LOS CUATRO MONTOS DEL  *
119200* MES CON LA VISTA MONR-MONTOS-R Y SE REASIGNA CERO SIN SIGNO A  *
119300* CUALQUIERA QUE HAYA QUEDADO EN CERO.                          *
119400******************************************************************
119500 LIMPIA-MONTOS-MES SECTION.
119600     IF MONR-MONTO-ITEM (WKS-J) = 0
119700        MOVE 0 TO MONR-MONTO-ITEM (WKS-J)
119800     END-IF.
119900 LIMPIA-MONTOS-MES-E. EXIT.
120000
120100******************************************************************
120200*      C A L C U L A D O R A   D E   C O S T O   D E   V I V I E N D A
120300******************************************************************
120400 CALCULA-COSTO-VIVIENDA SECTION.
120500* LLAMADA UNA SOLA VEZ, DESDE EVENTO-COMPRA-CASA, AL MOMENTO     *
120600* DE LA COMPRA; LA CUOTA MENSUAL QUE AQUI SE CALCULA SE USA      *
120700* TODOS LOS MESES SIGUIENTES EN TENENCIA-CASA SIN VOLVERSE A     *
120800* RECALCULAR.                                                    *
120900     MOVE WKS-CASA-SALDO-HIPOTECA TO WKS-AMORT-PRINCIPAL
121000     MOVE WKS-CASA-TASA-MENSUAL   TO WKS-AMORT-TASA-MENSUAL
121100     MOVE 360                     TO WKS-AMORT-PLAZO-MESES
121200* TODAS LAS HIPOTECAS DE ESTE PORTAFOLIO SON A 30 AÑOS; NO
121300* HAY CAMPO EN SIMPARM PARA UN PLAZO DISTINTO DE HIPOTECA.
121400     PERFORM CALCULA-AMORTIZACION THRU CALCULA-AMORTIZACION-E
121500     MOVE WKS-AMORT-PAGO TO WKS-CASA-COSTO-MENSUAL
121600     COMPUTE WKS-CASA-COSTO-MENSUAL ROUNDED =
121700             WKS-CASA-COSTO-MENSUAL +
121800             (SIMP-PRECIO-CASA *
121900              (SIMP-TASA-IMPUESTO-PREDIAL / 100) / 12) +
122000             (SIMP-PRECIO-CASA *
122100              (SIMP-PCT-MANTENIMIENTO-CASA / 100) / 12).
122200 CALCULA-COSTO-VIVIENDA-E. EXIT.
122300* EL PLAZO DE HIPOTECA DE ESTE PORTAFOLIO DE PRODUCTOS ES
122400* SIEMPRE 360 MESES (30 AÑOS), POR ESO EL VALOR SE FIJA AQUI Y
122500* NO VIENE DE SIMPARM. AL PAGO DE CAPITAL E INTERES SE LE
122600* SUMA EL IMPUESTO PREDIAL Y EL MANTENIMIENTO PRORRATEADOS A
122700* MENSUAL, PORQUE AMBOS SE CAPTURAN COMO TASA ANUAL EN
122800* SIMPARM.
122900
123000******************************************************************
123100*      C A L C U L A D O R A   D E   C O S T O   D E   A U T O    *
123200******************************************************************
123300 CALCULA-COSTO-VEHICULO SECTION.
123400* LLAMADA UNA SOLA VEZ, DESDE EVENTO-COMPRA-AUTO, POR LA         *
123500* MISMA RAZON QUE CALCULA-COSTO-VIVIENDA.                        *
123600     MOVE WKS-AUTO-SALDO-PRESTAMO TO WKS-AMORT-PRINCIPAL
123700     MOVE WKS-AUTO-TASA-MENSUAL   TO WKS-AMORT-TASA-MENSUAL
123800     COMPUTE WKS-AMORT-PLAZO-MESES =
123900             SIMP-PLAZO-PRESTAMO-AUTO * 12
124000     PERFORM CALCULA-AMORTIZACION THRU CALCULA-AMORTIZACION-E
124100     COMPUTE WKS-AUTO-COSTO-MENSUAL ROUNDED =
124200             WKS-AMORT-PAGO + SIMP-SEGURO-AUTO-MENSUAL +
124300             SIMP-GASOLINA-MENSUAL + SIMP-MANTTO-AUTO-MENSUAL.
124400 CALCULA-COSTO-VEHICULO-E. EXIT.
124500* AL PAGO DE CAPITAL E INTERES DEL PRESTAMO DE AUTO SE LE
124600* SUMAN SEGURO, GASOLINA Y MANTENIMIENTO, QUE SON GASTOS FIJOS
124700* MENSUALES CAPTURADOS DIRECTO EN SIMPARM (NO SE PRORRATEAN
124800* PORQUE YA VIENEN EN BASE MENSUAL, A DIFERENCIA DEL PREDIAL Y
124900* MANTENIMIENTO DE CASA).
125000
125100******************************************************************
125200*      C A L C U L A D O R A   D E   P A G O   E S T U D I A N T I L
125300******************************************************************
125400 CALCULA-PAGO-ESTUDIANTIL SECTION.
125500* LLAMADA UNA SOLA VEZ, DESDE EVENTO-INICIO-COLEGIO.             *
125600     MOVE WKS-ESTUDIANTIL-SALDO        TO WKS-AMORT-PRINCIPAL
125700     MOVE WKS-ESTUDIANTIL-TASA-MENSUAL  TO
125800          WKS-AMORT-TASA-MENSUAL
125900     COMPUTE WKS-AMORT-PLAZO-MESES =
126000             SIMP-PLAZO-PRESTAMO-ESTUDIANTIL * 12
126100     PERFORM CALCULA-AMORTIZACION THRU CALCULA-AMORTIZACION-E
126200     MOVE WKS-AMORT-PAGO TO WKS-ESTUDIANTIL-PAGO.
126300 CALCULA-PAGO-ESTUDIANTIL-E. EXIT.
126400* EL PLAZO DEL PRESTAMO ESTUDIANTIL TAMBIEN VIENE EN AÑOS
126500* (SIMP-PLAZO-PRESTAMO-ESTUDIANTIL) Y SE CONVIERTE A MESES
126600* ANTES DE LLAMAR A LA FORMULA COMUN, IGUAL QUE EL DE AUTO.
126700
126800******************************************************************
126900*     F O R M U L A   C O M U N   D E   P A G O   N I V E L A D O
127000*     (CASA, AUTO Y ESTUDIANTIL LA COMPARTEN - VER CAMBIO 0103)
127100******************************************************************
127200 CALCULA-AMORTIZACION SECTION.
127300* PARRAFO COMPARTIDO (CAMBIO 0103): ANTES DE ESTE CAMBIO CADA    *
127400* UNO DE CASA, AUTO Y ESTUDIANTIL TENIA SU PROPIA COPIA DE LA    *
127500* MISMA FORMULA, CON EL RIESGO DE QUE UNA CORRECCION SE          *
127600* APLICARA EN UN LADO Y SE OLVIDARA EN OTRO. WKS-AMORTIZACION    *
127700* ES AREA COMPARTIDA: QUIEN LA LLAME DEBE LLENAR WKS-AMORT-      *
127800* PRINCIPAL, WKS-AMORT-TASA-MENSUAL Y WKS-AMORT-PLAZO-MESES      *
127900* ANTES DEL PERFORM, Y LEER WKS-AMORT-PAGO AL REGRESAR.          *
128000     IF WKS-AMORT-TASA-MENSUAL = 0
128100* 
128200* SIN ESTA VALIDACION, UN PRESTAMO A TASA CERO (POCO COMUN       *
128300* PERO POSIBLE EN PROMOCIONES DE FINANCIAMIENTO DE AUTOS O EN    *
128400* PRESTAMOS ESTUDIANTILES SUBSIDIADOS) PRODUCIRIA UNA            *
128500* DIVISION ENTRE CERO AL CALCULAR WKS-AMORT-FACTOR - 1.          *
128600        COMPUTE WKS-AMORT-PAGO ROUNDED =
128700                WKS-AMORT-PRINCIPAL / WKS-AMORT-PLAZO-MESES
128800     ELSE
128900        COMPUTE WKS-AMORT-FACTOR =
129000* FACTOR = (1+i) ELEVADO AL PLAZO; SE CALCULA APARTE DEL PAGO
129100* PORQUE SE USA DOS VECES EN LA MISMA FORMULA (NUMERADOR Y
129200* DENOMINADOR) Y ASI SOLO SE ELEVA A LA POTENCIA UNA VEZ.
129300                (1 + WKS-AMORT-TASA-MENSUAL) **
129400                WKS-AMORT-PLAZO-MESES
129500        COMPUTE WKS-AMORT-PAGO ROUNDED =
129600                WKS-AMORT-PRINCIPAL * WKS-AMORT-TASA-MENSUAL *
129700                WKS-AMORT-FACTOR / (WKS-AMORT-FACTOR - 1)
129800     END-IF.
129900 CALCULA-AMORTIZACION-E. EXIT.
130000* 
130100* FORMULA CLASICA DE PAGO NIVELADO (AMORTIZACION FRANCESA).      *
130200* SE PROTEGE LA RAMA DE TASA CERO (PRESTAMO SIN INTERES, QUE     *
130300* PUEDE DARSE SI SIMP-TASA-* VIENE EN CERO EN SIMPARM) PORQUE    *
130400* LA FORMULA GENERAL DIVIDE ENTRE (FACTOR-1), QUE SERIA CERO     *
130500* SI LA TASA ES CERO, CAUSANDO UN ERROR DE DIVISION. EN ESE      *
130600* CASO EL PAGO ES SIMPLEMENTE PRINCIPAL / PLAZO, SIN INTERES.    *
130700
130800******************************************************************
130900*               A C U M U L A   U N   E V E N T O   D E   V I D A
131000******************************************************************
131100 AGREGA-EVENTO SECTION.
131200* LLAMADO DESDE LAS TRES REGLAS DE EVENTO (COMPRA DE CASA,       *
131300* COMPRA DE AUTO, INICIO DE COLEGIO) PARA DEJAR CONSTANCIA       *
131400* DEL EVENTO EN LA TABLA QUE MAS ADELANTE ESCRIBE-EVENTOS        *
131500* VACIA A EVENTOUT Y AL REPORTE.                                 *
131600     ADD 1 TO WKS-NUM-EVENTOS
131700     MOVE WKS-MENSAJE-EVENTO TO WKS-EVENTO-MSG (WKS-NUM-EVENTOS).
131800 AGREGA-EVENTO-E. EXIT.
131900* LA TABLA WKS-EVENTO-MSG TIENE ESPACIO PARA 3 EVENTOS (CASA,
132000* AUTO, COLEGIO COMO MAXIMO POSIBLE EN UNA CORRIDA); NO HACE
132100* FALTA VALIDAR DESBORDE PORQUE LAS TRES REGLAS QUE LLAMAN A
132200* ESTE PARRAFO SON MUTUAMENTE EXCLUYENTES EN EL TIEMPO Y CADA
132300* UNA DISPARA A LO SUMO UNA VEZ POR CORRIDA.
132400
132500******************************************************************
132600*               E S C R I B E   L O S   C O R T E S   M I D / F I N A L
132700******************************************************************
132800 ESCRIBE-CORTES SECTION.
132900* SE LLAMA UNA SOLA VEZ POR CORRIDA, DESPUES DE TERMINAR EL      *
133000* CICLO DE MESES (PROCESA-MESES), Y ESCRIBE LOS DOS CORTES: EL   *
133100* DE MEDIO PLAZO (CAMBIO T0704) Y EL FINAL.                      *
133200     MOVE SIMP-ID               TO SUMR-ID
133300     MOVE 'MID  '               TO SUMR-TIPO-CORTE
133400* EL RELLENO A CINCO POSICIONES (MID MAS DOS ESPACIOS) CALZA
133500* CON EL ANCHO DE SUMR-TIPO-CORTE Y CON "FINAL", QUE YA USA
133600* LAS CINCO POSICIONES COMPLETAS.
133700     MOVE WKS-MES-MEDIO         TO SUMR-MES
133800     MOVE WKS-CORTE-MEDIO-EFECTIVO   TO SUMR-EFECTIVO
133900     MOVE WKS-CORTE-MEDIO-PORTAFOLIO TO SUMR-PORTAFOLIO
134000     MOVE WKS-CORTE-MEDIO-DEUDA      TO SUMR-DEUDA
134100     MOVE WKS-CORTE-MEDIO-PATRIMONIO TO SUMR-PATRIMONIO-NETO
134200     MOVE WKS-CORTE-MEDIO-CASA       TO SUMR-PATRIMONIO-CASA
134300     MOVE WKS-CORTE-MEDIO-AUTO       TO SUMR-VALOR-AUTO
134400     WRITE SUMR-REGISTRO
134500     IF FS-SUMMOUT NOT = 0
134600        DISPLAY '>>> ERROR ESCRIBIENDO SUMMOUT, STATUS: '
134700                FS-SUMMOUT
134800     END-IF
134900     PERFORM IMPRIME-CORTE THRU IMPRIME-CORTE-E
135000
135100     MOVE SIMP-ID               TO SUMR-ID
135200     MOVE 'FINAL'               TO SUMR-TIPO-CORTE
135300     MOVE SIMP-MESES            TO SUMR-MES
135400     MOVE WKS-EFECTIVO          TO SUMR-EFECTIVO
135500     MOVE WKS-PORTAFOLIO        TO SUMR-PORTAFOLIO
135600     MOVE WKS-PRESTAMO-SALDO    TO SUMR-DEUDA
135700     MOVE WKS-PATRIMONIO-NETO   TO SUMR-PATRIMONIO-NETO
135800     MOVE WKS-CASA-PATRIMONIO   TO SUMR-PATRIMONIO-CASA
135900     MOVE WKS-AUTO-VALOR        TO SUMR-VALOR-AUTO
136000     WRITE SUMR-REGISTRO
136100     IF FS-SUMMOUT NOT = 0
136200        DISPLAY '>>> ERROR ESCRIBIENDO SUMMOUT, STATUS: '
136300                FS-SUMMOUT
136400     END-IF
136500     PERFORM IMPRIME-CORTE THRU IMPRIME-CORTE-E
136600     ADD WKS-PATRIMONIO-NETO TO WKS-TOTAL-PATRIMONIO-GENERAL.
136700 ESCRIBE-CORTES-E. EXIT.
136800* 
136900* EL CORTE MID ES UNA FOTOGRAFIA DEL MES GUARDADO EN WKS-        *
137000* CORTE-MEDIO-* (VER GUARDA-CORTE-MEDIO); EL CORTE FINAL USA     *
137100* DIRECTO EL ESTADO VIGENTE AL SALIR DEL CICLO DE MESES, QUE     *
137200* YA ES EL DEL ULTIMO MES SIMULADO. EL GRAN TOTAL DE             *
137300* PATRIMONIO DE TODAS LAS CORRIDAS (CAMBIO T1032) SE ACUMULA     *
137400* AQUI, AL MOMENTO DE GRABAR EL CORTE FINAL, PORQUE ES EL        *
137500* UNICO LUGAR DONDE YA SE SABE CUAL ES EL PATRIMONIO NETO        *
137600* DEFINITIVO DE LA CORRIDA.                                      *
137700
137800******************************************************************
137900*          E S C R I B E   L O S   E V E N T O S   D E   V I D A
138000******************************************************************
138100 ESCRIBE-EVENTOS SECTION.
138200* SE LLAMA UNA SOLA VEZ POR CORRIDA, DESPUES DE ESCRIBE-         *
138300* CORTES.                                                        *
138400     PERFORM ESCRIBE-UN-EVENTO THRU ESCRIBE-UN-EVENTO-E
138500         VARYING WKS-I FROM 1 BY 1
138600         UNTIL WKS-I > WKS-NUM-EVENTOS.
138700 ESCRIBE-EVENTOS-E. EXIT.
138800* SE RECORRE LA TABLA WKS-EVENTO-MSG DE 1 A WKS-NUM-EVENTOS
138900* (NO DE 1 A 3), PORQUE LA MAYORIA DE CORRIDAS NO DISPARAN LOS
139000* TRES EVENTOS POSIBLES Y NO TIENE SENTIDO GRABAR REGISTROS
139100* VACIOS EN EVENTOUT.
139200
139300 ESCRIBE-UN-EVENTO SECTION.
139400* CUERPO DEL PERFORM VARYING DE ESCRIBE-EVENTOS; SE EJECUTA      *
139500* UNA VEZ POR EVENTO ACUMULADO EN WKS-EVENTO-MSG.                *
139600     MOVE SIMP-ID TO EVTR-ID
139700     MOVE 'EVENT' TO EVTR-TIPO-LINEA
139800     MOVE WKS-EVENTO-MSG (WKS-I) TO EVTR-MENSAJE
139900     WRITE EVTR-REGISTRO
140000     IF FS-EVENTOUT NOT = 0
140100        DISPLAY '>>> ERROR ESCRIBIENDO EVENTOUT, STATUS: '
140200                FS-EVENTOUT
140300     END-IF
140400     MOVE 'EVENT:' TO WKS-AUX-ETIQUETA
140500     MOVE WKS-EVENTO-MSG (WKS-I) TO WKS-AUX-VALOR
140600     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E.
140700 ESCRIBE-UN-EVENTO-E. EXIT.
140800* IGUAL QUE LAS RECOMENDACIONES, CADA EVENTO SE GRABA EN
140900* EVENTOUT (TIPO EVENT) Y SE ECO EN EL REPORTE.
141000
141100******************************************************************
141200*               R U T I N A S   D E   I M P R E S I O N           *
141300******************************************************************
141400 IMPRIME-ENCABEZADO-CORRIDA SECTION.
141500* SE LLAMA UNA SOLA VEZ POR CORRIDA, DESDE INICIALIZA-           *
141600* CORRIDA, ANTES DE IMPRIMIR NADA MAS DE ESA CORRIDA.            *
141700     MOVE SPACES             TO RPTL-LINEA
141800     MOVE WKS-TITULO-REPORTE TO RPTL-ENC-TITULO
141900     MOVE SIMP-ID            TO RPTL-ENC-SIMID
142000* EL IDENTIFICADOR DE LA CORRIDA SE REPITE EN EL ENCABEZADO
142100* DE CADA PAGINA PARA QUE EL ANALISTA SEPA A QUE CLIENTE
142200* CORRESPONDE EL REPORTE AUN SI SE SEPARAN LAS HOJAS.
142300     WRITE RPTL-LINEA AFTER ADVANCING TOP-OF-FORM
142400* AFTER ADVANCING TOP-OF-FORM (C01, SPECIAL-NAMES) EN VEZ DE
142500* UN NUMERO FIJO DE LINEAS, PARA QUE EL ENCABEZADO SIEMPRE
142600* CAIGA AL INICIO DE PAGINA SIN IMPORTAR CUANTAS LINEAS TENIA
142700* LA PAGINA ANTERIOR.
142800     IF FS-SIMRPT NOT = 0
142900        DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
143000                FS-SIMRPT
143100     END-IF.
143200 IMPRIME-ENCABEZADO-CORRIDA-E. EXIT.
143300* TOP-OF-FORM (C01 EN SPECIAL-NAMES) BRINCA A LA SIGUIENTE
143400* PAGINA DEL REPORTE PARA QUE CADA CORRIDA EMPIECE EN HOJA
143500* NUEVA, EN VEZ DE QUEDAR PEGADA AL FINAL DE LA CORRIDA
143600* ANTERIOR. EL TITULO ES EL 77 WKS-TITULO-REPORTE (CAMBIO
143700* T1677), CONSTANTE PARA TODO EL JOB.
143800
143900 IMPRIME-ECO-ENTRADA SECTION.
144000* SE LLAMA INMEDIATAMENTE DESPUES DEL ENCABEZADO, TODAVIA        *
144100* DENTRO DE INICIALIZA-CORRIDA.                                  *
144200     MOVE 'MONTHS:'            TO WKS-AUX-ETIQUETA
144300* 
144400* EL ECO DE ENTRADA REPITE LOS CINCO PARAMETROS MAS              *
144500* RELEVANTES DE LA CORRIDA (MESES, EFECTIVO INICIAL, SUELDO,     *
144600* GASTOS, INVERSION); LOS DEMAS PARAMETROS DE SIMPARM (CASA,     *
144700* AUTO, COLEGIO, PRESTAMO EXISTENTE) YA QUEDAN REFLEJADOS EN     *
144800* LAS RECOMENDACIONES Y EN LOS EVENTOS DE VIDA, ASI QUE NO SE    *
144900* REPITEN AQUI.                                                  *
145000     MOVE SIMP-MESES           TO WKS-NUM-EDITADO-4
145100     MOVE SPACES               TO WKS-AUX-VALOR
145200     STRING WKS-NUM-EDITADO-4 DELIMITED BY SIZE
145300            INTO WKS-AUX-VALOR
145400     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E
145500
145600     MOVE 'START CASH:'        TO WKS-AUX-ETIQUETA
145700     MOVE SIMP-EFECTIVO-INICIAL TO WKS-MONTO-EDITADO
145800     MOVE SPACES                TO WKS-AUX-VALOR
145900     STRING WKS-MONTO-EDITADO DELIMITED BY SIZE
146000            INTO WKS-AUX-VALOR
146100     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E
146200
146300     MOVE 'SALARY:'            TO WKS-AUX-ETIQUETA
146400     MOVE SIMP-SUELDO-ANUAL     TO WKS-MONTO-EDITADO
146500     MOVE SPACES                TO WKS-AUX-VALOR
146600     STRING WKS-MONTO-EDITADO DELIMITED BY SIZE
146700            INTO WKS-AUX-VALOR
146800     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E
146900
147000     MOVE 'EXPENSES:'          TO WKS-AUX-ETIQUETA
147100     MOVE SIMP-GASTOS-MENSUALES TO WKS-MONTO-EDITADO
147200     MOVE SPACES                TO WKS-AUX-VALOR
147300     STRING WKS-MONTO-EDITADO DELIMITED BY SIZE
147400            INTO WKS-AUX-VALOR
147500     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E
147600
147700     MOVE 'INVEST:'            TO WKS-AUX-ETIQUETA
147800     MOVE SIMP-INVERSION-MENSUAL TO WKS-MONTO-EDITADO
147900     MOVE SPACES                TO WKS-AUX-VALOR
148000     STRING WKS-MONTO-EDITADO DELIMITED BY SIZE
148100            INTO WKS-AUX-VALOR
148200     PERFORM IMPRIME-LINEA-TEXTO THRU IMPRIME-LINEA-TEXTO-E.
148300 IMPRIME-ECO-ENTRADA-E. EXIT.
148400* SE REPITEN LOS PRINCIPALES PARAMETROS DE ENTRADA AL INICIO
148500* DEL REPORTE PARA QUE EL ANALISTA PUEDA VERIFICAR, SIN ABRIR
148600* SIMPARMS, QUE LA CORRIDA SE HIZO CON LOS DATOS CORRECTOS.
148700* CADA LINEA REUTILIZA WKS-AUX-ETIQUETA/WKS-AUX-VALOR Y EL
148800* MISMO PARRAFO DE IMPRESION IMPRIME-LINEA-TEXTO.
148900
149000 IMPRIME-LINEA-TEXTO SECTION.
149100* RUTINA GENERICA DE IMPRESION DE UNA LINEA DE TEXTO; LA         *
149200* LLAMAN IMPRIME-ECO-ENTRADA, ESCRIBE-RECOMENDACION Y            *
149300* ESCRIBE-UN-EVENTO, CADA UNA LLENANDO WKS-AUX-ETIQUETA Y        *
149400* WKS-AUX-VALOR ANTES DE LLAMAR.                                 *
149500     MOVE SPACES            TO RPTL-LINEA
149600     MOVE WKS-AUX-ETIQUETA  TO RPTL-TXT-ETIQUETA
149700     MOVE WKS-AUX-VALOR     TO RPTL-TXT-VALOR
149800     WRITE RPTL-LINEA AFTER ADVANCING 1
149900     IF FS-SIMRPT NOT = 0
150000        DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
150100                FS-SIMRPT
150200     END-IF.
150300 IMPRIME-LINEA-TEXTO-E. EXIT.
150400* PARRAFO GENERICO DE UNA SOLA LINEA DE TEXTO, COMPARTIDO POR
150500* EL ECO DE ENTRADA, LAS RECOMENDACIONES Y LOS EVENTOS; ASI SE
150600* EVITA REPETIR LA LOGICA DE WRITE/FILE STATUS EN CADA UNO DE
150700* ESOS PARRAFOS.
150800
150900 IMPRIME-DETALLE-MES SECTION.
151000* SE LLAMA TODOS LOS MESES DESDE ESCRIBE-DETALLE-MES, PERO       *
151100* SOLO IMPRIME EN LOS MESES QUE CUMPLEN LA CONDICION DEL         *
151200* CAMBIO T1533 (PRIMER MES, CADA MES 12, O ULTIMO MES).          *
151300     DIVIDE WKS-MES-ACTUAL BY 12 GIVING WKS-MES-DIV-AUX
151400* 
151500* EL RESIDUO DE DIVIDIR EL MES ACTUAL ENTRE 12 DICE SI ESE       *
151600* MES ES ANIVERSARIO (RESIDUO CERO). JUNTO CON LA CONDICION      *
151700* DE PRIMER Y ULTIMO MES, ESTA ES LA REGLA DE IMPRESION DE       *
151800* DETALLE DEL CAMBIO T1533.                                      *
151900            REMAINDER WKS-MES-MOD-12
152000     IF WKS-MES-ACTUAL = 1 OR WKS-MES-ACTUAL = SIMP-MESES OR
152100        WKS-MES-MOD-12 = 0
152200        MOVE SPACES              TO RPTL-LINEA
152300        MOVE WKS-MES-ACTUAL       TO RPTL-DET-MES
152400        MOVE WKS-EFECTIVO         TO RPTL-DET-EFECTIVO
152500        MOVE WKS-PORTAFOLIO       TO RPTL-DET-PORTAFOLIO
152600        MOVE WKS-PRESTAMO-SALDO   TO RPTL-DET-DEUDA
152700        MOVE WKS-PATRIMONIO-NETO  TO RPTL-DET-PATRIMONIO
152800        WRITE RPTL-LINEA AFTER ADVANCING 1
152900        IF FS-SIMRPT NOT = 0
153000           DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
153100                   FS-SIMRPT
153200        END-IF
153300     END-IF.
153400 IMPRIME-DETALLE-MES-E. EXIT.
153500* 
153600* CAMBIO T1533: ANTES SE IMPRIMIA EL DETALLE DE TODOS LOS        *
153700* MESES Y EL REPORTE QUEDABA DEMASIADO LARGO PARA CORRIDAS DE    *
153800* MUCHOS AÑOS. DESDE ESE CAMBIO SOLO SE IMPRIME EL PRIMER        *
153900* MES, CADA MES 12 (ANIVERSARIO) Y EL ULTIMO MES DE LA           *
154000* CORRIDA. EL DETALLE COMPLETO DE TODOS LOS MESES SIGUE          *
154100* GRABANDOSE EN MONTHOUT SIN RECORTAR, PARA QUE LOS PROCESOS     *
154200* AGUAS ABAJO TENGAN EL HISTORICO COMPLETO; SOLO EL REPORTE      *
154300* IMPRESO SE RECORTA.                                            *
154400
154500 IMPRIME-CORTE SECTION.
154600* LA LLAMAN ESCRIBE-CORTES, UNA VEZ POR CADA CORTE (MID Y        *
154700* FINAL), DESPUES DE GRABAR EL REGISTRO SUMR CORRESPONDIENTE.    *
154800     MOVE SPACES             TO RPTL-LINEA
154900     MOVE SUMR-TIPO-CORTE    TO RPTL-COR-ETIQUETA
155000     PERFORM IMPRIME-UN-MONTO-CORTE THRU
155100             IMPRIME-UN-MONTO-CORTE-E
155200         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 6
155300     WRITE RPTL-LINEA AFTER ADVANCING 1
155400     IF FS-SIMRPT NOT = 0
155500        DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
155600                FS-SIMRPT
155700     END-IF.
155800 IMPRIME-CORTE-E. EXIT.
155900* LOS SEIS MONTOS DEL CORTE (SUMR-MONTO-ITEM, VISTA DE
156000* SUMREC) SE TRASLADAN A LA LINEA DE IMPRESION CON UN SOLO
156100* PERFORM VARYING DE 1 A 6, EN VEZ DE SEIS MOVE INDEPENDIEN-
156200* TES, PORQUE AMBAS VISTAS (SUMR Y RPTL-COR) TIENEN LA MISMA
156300* CANTIDAD DE CAMPOS EN EL MISMO ORDEN.
156400
156500 IMPRIME-UN-MONTO-CORTE SECTION.
156600* CUERPO DEL PERFORM VARYING DE IMPRIME-CORTE, UN MONTO POR      *
156700* ITERACION.                                                     *
156800     MOVE SUMR-MONTO-ITEM (WKS-J) TO RPTL-COR-MONTO (WKS-J).
156900 IMPRIME-UN-MONTO-CORTE-E. EXIT.
157000* UN SOLO MOVE POR ITERACION; SE DEJA COMO PARRAFO APARTE (Y
157100* NO INLINE) PORQUE ASI LO EXIGE EL ESTILO DEL DEPARTAMENTO
157200* PARA EL CUERPO DE UN PERFORM VARYING.
157300
157400 IMPRIME-TOTAL-CORRIDA SECTION.
157500* ULTIMO PASO DE PROCESA-CORRIDA, DESPUES DE ESCRIBIR CORTES     *
157600* Y EVENTOS, Y ANTES DE TRAER LA SIGUIENTE CORRIDA.              *
157700     MOVE SPACES               TO RPTL-LINEA
157800     MOVE 'RUN TOTAL'          TO RPTL-COR-ETIQUETA
157900     MOVE WKS-PATRIMONIO-NETO  TO RPTL-COR-MONTO (4)
158000     WRITE RPTL-LINEA AFTER ADVANCING 2
158100     IF FS-SIMRPT NOT = 0
158200        DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
158300                FS-SIMRPT
158400     END-IF.
158500 IMPRIME-TOTAL-CORRIDA-E. EXIT.
158600* CONTROL BREAK POR CORRIDA (CAMBIO 0158): CADA VEZ QUE
158700* TERMINA UNA CORRIDA SE IMPRIME SU PATRIMONIO NETO FINAL EN
158800* UNA LINEA APARTE, ANTES DE SALTAR A LA SIGUIENTE CORRIDA O
158900* AL GRAN TOTAL.
159000
159100 IMPRIME-TOTAL-GENERAL SECTION.
159200* SE LLAMA UNA SOLA VEZ DESDE 000-PROCESO-PRINCIPAL, DESPUES     *
159300* DE QUE EL PERFORM ... UNTIL FIN-SIMPARMS TERMINA.              *
159400     MOVE SPACES                          TO RPTL-LINEA
159500     MOVE 'GRAND TOT.'                     TO RPTL-COR-ETIQUETA
159600     MOVE WKS-TOTAL-PATRIMONIO-GENERAL      TO
159700          RPTL-COR-MONTO (1)
159800     WRITE RPTL-LINEA AFTER ADVANCING 2
159900     IF FS-SIMRPT NOT = 0
160000        DISPLAY '>>> ERROR ESCRIBIENDO SIMRPT, STATUS: '
160100                FS-SIMRPT
160200     END-IF.
160300 IMPRIME-TOTAL-GENERAL-E. EXIT.
160400* CONTROL BREAK FINAL DEL JOB (CAMBIO T1032): SE IMPRIME UNA
160500* SOLA VEZ, DESPUES DE QUE TERMINARON TODAS LAS CORRIDAS, CON
160600* LA SUMA DE PATRIMONIO NETO DE TODAS ELLAS (WKS-TOTAL-
160700* PATRIMONIO-GENERAL, ACUMULADO EN ESCRIBE-CORTES).
160800
160900******************************************************************
161000*               C I E R R E   D E   A R C H I V O S              *
161100******************************************************************
161200 CIERRA-ARCHIVOS SECTION.
161300* ULTIMO PASO DEL JOB, LLAMADO DESDE 000-PROCESO-PRINCIPAL       *
161400* JUSTO ANTES DEL STOP RUN.                                      *
161500     CLOSE SIMPARMS MONTHOUT SUMMOUT EVENTOUT SIMRPT.
161600* EL ORDEN DE CIERRE NO IMPORTA PORQUE NINGUN ARCHIVO
161700* DEPENDE DE OTRO ESTANDO ABIERTO; SE LISTAN EN EL MISMO
161800* ORDEN EN QUE SE ABRIERON EN APERTURA-ARCHIVOS.
161900 CIERRA-ARCHIVOS-E. EXIT.
162000* SE CIERRAN LOS CINCO ARCHIVOS EN UN SOLO CLOSE; NO SE
162100* VALIDA FILE STATUS AQUI PORQUE UN ERROR DE CLOSE AL FINAL
162200* DEL JOB YA NO PUEDE AFECTAR LOS DATOS QUE SE GRABARON.
